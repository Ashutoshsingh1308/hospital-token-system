000100*****************************************************************         
000200* OPDDOCT   -  DOCTOR / SLOT / TOKEN TABLE                       *        
000300*             (IN-MEMORY DOCTOR MASTER - NOT A VSAM FILE)        *        
000400*****************************************************************         
000500*    ONE DR-ENTRY DESCRIBES ONE DOCTOR:  HIS NAME, HIS ORDERED   *        
000600*    LIST OF TIME SLOTS, THE TOKENS CURRENTLY SEATED IN EACH     *        
000700*    SLOT (KEPT IN PRIORITY/ARRIVAL ORDER), AND HIS FIFO         *        
000800*    WAITING LIST OF TOKENS NOT YET SEATED.                      *        
000900*                                                                *        
001000*    COPY THIS MEMBER UNDER A 05-LEVEL OCCURS CLAUSE NAMED       *        
001100*    DR-ENTRY TO BUILD THE FULL DOCTOR TABLE (OPDDAILY WORKING-  *        
001200*    STORAGE), OR UNDER A BARE 01 LK-DOCTOR-ENTRY IN LINKAGE TO  *        
001300*    RECEIVE ONE DOCTOR BY REFERENCE (TKNALLOC LINKAGE SECTION). *        
001400*****************************************************************         
001500*    86/04/14  JS   ORIGINAL COPY MEMBER FOR OPD TOKEN PROJECT   *        
001600*    91/09/03  RDH  RAISED SLOT-TABLE FROM 8 TO 12 ENTRIES       *        
001700*    97/02/11  KLP  ADDED SL-FULL-SW TO AVOID RE-COUNTING        *        
001800*****************************************************************         
001900     10  DR-NAME                     PIC X(15).                           
002000     10  DR-ACTIVE-SW                PIC X(01).                           
002100         88  DR-ACTIVE                   VALUE 'Y'.                       
002200         88  DR-INACTIVE                 VALUE 'N'.                       
002300     10  DR-SLOT-COUNT               PIC 9(02) COMP.                      
002400     10  DR-WAIT-COUNT               PIC 9(02) COMP.                      
002500     10  FILLER                      PIC X(04).                           
002600*****************************************************************         
002700*  A DOCTOR'S DAY IS DIVIDED INTO AT MOST 12 SLOTS, IN THE       *        
002800*  ORDER THEY ARE REGISTERED ON THE SETUP FILE.                  *        
002900*****************************************************************         
003000     10  DR-SLOT-TABLE OCCURS 12 TIMES INDEXED BY SL-IDX.                 
003100         15  SL-START-TIME           PIC X(08).                           
003200         15  SL-END-TIME             PIC X(08).                           
003300         15  SL-CAPACITY             PIC 9(02) COMP.                      
003400         15  SL-TOKEN-COUNT          PIC 9(02) COMP.                      
003500         15  SL-FULL-SW              PIC X(01).                           
003600             88  SL-IS-FULL              VALUE 'Y'.                       
003700             88  SL-NOT-FULL             VALUE 'N'.                       
003800         15  FILLER                  PIC X(05).                           
003900*****************************************************************         
004000*  TOKENS SEATED IN THIS SLOT, HELD ASCENDING BY PRIORITY THEN   *        
004100*  BY CREATION SEQUENCE (SEE TKNALLOC 400-INSERT-SORTED).        *        
004200*****************************************************************         
004300         15  SL-TOKEN-TABLE OCCURS 15 TIMES INDEXED BY TK-IDX.            
004400             20  TK-ID               PIC X(04).                           
004500             20  TK-PATIENT-NAME     PIC X(15).                           
004600             20  TK-TYPE-NAME        PIC X(09).                           
004700             20  TK-PRIORITY         PIC 9(01).                           
004800             20  TK-CREATED-SEQ      PIC 9(05).                           
004900             20  TK-ALLOC-FLAG       PIC X(01).                           
005000                 88  TK-IS-ALLOCATED     VALUE 'Y'.                       
005100                 88  TK-IS-WAITING       VALUE 'N'.                       
005200             20  FILLER              PIC X(05).                           
005300     10  FILLER                      PIC X(08).                           
005400*****************************************************************         
005500*  FIFO WAITING LIST - ADDED AT THE TAIL, PROMOTED FROM THE      *        
005600*  HEAD, REGARDLESS OF THE WAITING TOKEN'S PRIORITY CLASS.       *        
005700*****************************************************************         
005800     10  DR-WAIT-TABLE OCCURS 30 TIMES INDEXED BY WT-IDX.                 
005900         15  WT-ID                   PIC X(04).                           
006000         15  WT-PATIENT-NAME         PIC X(15).                           
006100         15  WT-TYPE-NAME            PIC X(09).                           
006200         15  WT-PRIORITY             PIC 9(01).                           
006300         15  WT-CREATED-SEQ          PIC 9(05).                           
006400         15  FILLER                  PIC X(06).                           
006500     10  FILLER                      PIC X(10).                           
