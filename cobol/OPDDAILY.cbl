000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  OPDDAILY.                                                   
000400 AUTHOR. R. DONOVAN.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/14/86.                                                  
000700 DATE-COMPILED. 04/14/86.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*    OPDDAILY - OUT-PATIENT DEPARTMENT TOKEN ALLOCATION - DAILY  *        
001100*                                                                *        
001200*    READS THE DOCTOR/SLOT SET-UP FILE ONCE TO BUILD THE DAY'S   *        
001300*    SCHEDULE, THEN READS THE TRANSACTION FILE IN ARRIVAL ORDER  *        
001400*    AND BOOKS, CANCELS, NO-SHOWS OR DELAYS TOKENS AGAINST IT.   *        
001500*    THE BOOK/CANCEL/NO-SHOW/DELAY BUSINESS RULES - INCLUDING    *        
001600*    THE PRIORITY-BUMPING CASCADE AND THE WAITING-LIST BACK-FILL *        
001700*    - ARE CARRIED OUT BY THE CALLED SUBPROGRAM TKNALLOC.  THIS  *        
001800*    PROGRAM OWNS THE DOCTOR TABLE, THE RUN TOTALS, AND THE      *        
001900*    STATUS REPORT.                                              *        
002000*                                                                *        
002100*    UNKNOWN DOCTOR, BAD SLOT NUMBER OR UNKNOWN TOKEN-ID ARE     *        
002200*    TREATED AS DATA ERRORS - THE TRANSACTION IS SKIPPED AND AN  *        
002300*    ERROR LINE IS WRITTEN TO THE REPORT.  THE RUN NEVER ABENDS  *        
002400*    ON BAD TRANSACTION DATA, ONLY ON TABLE-SIZING PROBLEMS.     *        
002500*****************************************************************         
002600*                        C H A N G E   L O G                     *        
002700*****************************************************************         
002800*    86/04/14  JS    ORIGINAL PROGRAM FOR OPD TOKEN PROJECT      *        
002900*    86/05/02  JS    ADDED 1000-ABEND-RTN FOR TABLE OVERFLOW     *        
003000*    86/06/18  JS    CR-114  SLOT-DELAY CASCADE (TXN-CODE 'DL')  *        
003100*    87/01/09  RDH   CORRECTED WAITING LIST TO STRICT FIFO -     *        
003200*                     PRIOR BUILD PROMOTED BY PRIORITY          *         
003300*    87/03/22  RDH   CR-148  SEPARATE NO-SHOW FROM CANCEL -      *        
003400*                     NO-SHOW MUST NOT SEARCH WAIT LIST         *         
003500*    88/11/04  RDH   SPLIT BUMPING LOGIC INTO TKNALLOC SO IT     *        
003600*                     CAN BE SHARED WITH ON-LINE PROTOTYPE      *         
003700*    89/07/30  RDH   CR-201  REPORT NOW SHOWS "(NO TOKENS)" FOR  *        
003800*                     AN EMPTY SLOT, NOT A BLANK LINE           *         
003900*    91/09/03  RDH   RAISED SLOT TABLE FROM 8 TO 12 PER DOCTOR   *        
004000*    93/02/17  KLP   CR-266  ADDED RECORDS-IN-ERROR COUNT TO     *        
004100*                     CONTROL TOTALS SECTION OF THE REPORT      *         
004200*    95/05/05  KLP   CORRECTED SLOT-INDEX VALIDATION - A SLOT    *        
004300*                     NUMBER OF ZERO WAS SLIPPING THROUGH       *         
004400*    96/08/12  KLP   CR-289  DOCTOR-NAME LOOKUP NOW AN EXACT     *        
004500*                     COMPARE - TRAILING SPACES WERE MASKING    *         
004600*                     A DUPLICATE DOCTOR NAME ON SET-UP         *         
004700*    98/07/30  KLP   Y2K REVIEW - RUN-DATE IS DISPLAY ONLY ON    *        
004800*                     THE REPORT HEADER, NO WINDOWING NEEDED,    *        
004900*                     NO CHANGE REQUIRED                         *        
005000*    99/01/11  KLP   CR-312  WIDENED WAITING LIST FROM 20 TO 30  *        
005100*                     ENTRIES - BUSY CLINICS OVERFLOWING IT     *         
005200*    99/06/08  KLP   CR-320  HDR-RUN-DATE-O WAS BEING LOADED    *         
005300*                     FROM THE 2-DIGIT YEAR ALONE, PRINTING A   *         
005400*                     GARBLED RUN DATE ON THE STATUS REPORT -   *         
005500*                     NOW MOVES THE FULL WS-RUN-DATE-6          *         
005600*    99/11/19  KLP   CR-331  WS-HDR-LINE AND WS-TOKEN-LINE      *         
005700*                     FILLERS WERE SIZED 5 AND 1 BYTES TOO WIDE *         
005800*                     FOR REPORT-FILE-REC - WRITE ... FROM WAS  *         
005900*                     QUIETLY TRUNCATING THE TRAILING SPACES ON *         
006000*                     BOTH GROUPS.  RESIZED TO MATCH THE OTHER  *         
006100*                     PRINT-LINE GROUPS IN THIS PROGRAM, WHICH  *         
006200*                     ALL SUM TO EXACTLY 80                     *         
006300*****************************************************************         
006400                                                                          
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER. IBM-390.                                                
006800 OBJECT-COMPUTER. IBM-390.                                                
006900*    C01/NEXT-PAGE IS NOT USED ON THE STATUS REPORT TODAY - THIS          
007000*    RUN IS SHORT ENOUGH NOT TO PAGE - BUT IT STAYS DECLARED SO           
007100*    A FUTURE SKIP-TO-CHANNEL-1 DOES NOT HAVE TO TOUCH                    
007200*    SPECIAL-NAMES AGAIN.                                                 
007300 SPECIAL-NAMES.                                                           
007400     C01 IS NEXT-PAGE.                                                    
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800*    UT-S-OPDSETUP/UT-S-OPDTRANS/UT-S-OPDRPT ARE THE LOGICAL              
007900*    NAMES THE JCL DDNAMES BIND TO - SEE THE RUN JCL, NOT THIS            
008000*    PROGRAM, FOR WHICH PHYSICAL DATA SET EACH ONE POINTS AT.             
008100     SELECT SETUP-FILE                                                    
008200         ASSIGN TO UT-S-OPDSETUP                                          
008300         ORGANIZATION IS SEQUENTIAL                                       
008400         ACCESS MODE IS SEQUENTIAL                                        
008500         FILE STATUS IS SETUP-STATUS.                                     
008600                                                                          
008700     SELECT TRANS-FILE                                                    
008800         ASSIGN TO UT-S-OPDTRANS                                          
008900         ORGANIZATION IS SEQUENTIAL                                       
009000         ACCESS MODE IS SEQUENTIAL                                        
009100         FILE STATUS IS TRANS-STATUS.                                     
009200                                                                          
009300     SELECT REPORT-FILE                                                   
009400         ASSIGN TO UT-S-OPDRPT                                            
009500         ORGANIZATION IS SEQUENTIAL                                       
009600         ACCESS MODE IS SEQUENTIAL                                        
009700         FILE STATUS IS RPT-STATUS.                                       
009800                                                                          
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*****************************************************************         
010200*  DOCTOR/SLOT SET-UP RECORDS - READ ONCE, AT START OF RUN       *        
010300*****************************************************************         
010400 FD  SETUP-FILE                                                           
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 50 CHARACTERS                                        
010800     BLOCK CONTAINS 0 RECORDS                                             
010900     DATA RECORD IS SETUP-FILE-REC.                                       
011000 01  SETUP-FILE-REC                 PIC X(50).                            
011100                                                                          
011200*****************************************************************         
011300*  BOOK / CANCEL / NO-SHOW / DELAY TRANSACTIONS, CHRONOLOGICAL   *        
011400*****************************************************************         
011500 FD  TRANS-FILE                                                           
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORDS ARE STANDARD                                           
011800     RECORD CONTAINS 50 CHARACTERS                                        
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     DATA RECORD IS TRANS-FILE-REC.                                       
012100 01  TRANS-FILE-REC                 PIC X(50).                            
012200                                                                          
012300*****************************************************************         
012400*  STATUS REPORT - AUDIT LINES FOLLOWED BY THE END-OF-RUN        *        
012500*  DOCTOR/SLOT/WAITING-LIST SECTION AND THE CONTROL TOTALS       *        
012600*****************************************************************         
012700 FD  REPORT-FILE                                                          
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORDS ARE STANDARD                                           
013000     RECORD CONTAINS 80 CHARACTERS                                        
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     DATA RECORD IS REPORT-FILE-REC.                                      
013300 01  REPORT-FILE-REC                PIC X(80).                            
013400                                                                          
013500 WORKING-STORAGE SECTION.                                                 
013600*****************************************************************         
013700*  FILE STATUS CODES ARE CHECKED ONLY BY THE AT END CLAUSES ON  *         
013800*  THE READS BELOW - THIS PROGRAM DOES NOT TEST SETUP-STATUS/   *         
013900*  TRANS-STATUS/RPT-STATUS DIRECTLY FOR ANYTHING OTHER THAN     *         
014000*  00/10, SO A DASD ERROR WOULD SURFACE AS A COBOL RUN-TIME      *        
014100*  ABEND RATHER THAN A TRAPPED CONDITION - ACCEPTABLE FOR A      *        
014200*  BATCH JOB THAT RE-RUNS CLEANLY FROM THE START OF DAY.         *        
014300*****************************************************************         
014400 01  FILE-STATUS-CODES.                                                   
014500     05  SETUP-STATUS                PIC X(02).                           
014600         88  SETUP-CODE-OK               VALUE '00'.                      
014700         88  NO-MORE-SETUP-DATA          VALUE '10'.                      
014800     05  TRANS-STATUS                PIC X(02).                           
014900         88  TRANS-CODE-OK               VALUE '00'.                      
015000         88  NO-MORE-TRANS-DATA          VALUE '10'.                      
015100     05  RPT-STATUS                  PIC X(02).                           
015200         88  RPT-CODE-OK                 VALUE '00'.                      
015300     05  FILLER                      PIC X(10).                           
015400                                                                          
015500*    LOOP SWITCHES FOR THE TWO READ-UNTIL-EOF LOOPS IN THE                
015600*    MAINLINE - TURNED OFF BY THE AT END CLAUSE ON EACH FILE'S            
015700*    OWN READ, NEVER SET DIRECTLY ANYWHERE ELSE.                          
015800 77  MORE-SETUP-SW                   PIC X(01) VALUE 'Y'.                 
015900     88  NO-MORE-SETUP-RECS              VALUE 'N'.                       
016000     88  MORE-SETUP-RECS                 VALUE 'Y'.                       
016100 77  MORE-TRANS-SW                   PIC X(01) VALUE 'Y'.                 
016200     88  NO-MORE-TRANS-RECS              VALUE 'N'.                       
016300     88  MORE-TRANS-RECS                 VALUE 'Y'.                       
016400                                                                          
016500*****************************************************************         
016600*  SET-UP RECORD, FIELDED (READ ... INTO), WITH A DOCTOR-ONLY    *        
016700*  REDEFINES USED WHEN ST-REC-TYPE = 'DR'                        *        
016800*****************************************************************         
016900 01  WS-SETUP-REC.                                                        
017000*        REC-TYPE 'DR' REGISTERS A DOCTOR, 'SL' ADDS A SLOT TO            
017100*        THE MOST RECENTLY REGISTERED DOCTOR OF THAT NAME.                
017200     05  WS-ST-REC-TYPE              PIC X(02).                           
017300         88  ST-IS-DOCTOR                VALUE 'DR'.                      
017400         88  ST-IS-SLOT                  VALUE 'SL'.                      
017500*        ON A 'DR' RECORD THIS IS THE DOCTOR'S NAME; ON AN 'SL'           
017600*        RECORD IT NAMES THE DOCTOR THE SLOT BELONGS TO.                  
017700     05  WS-ST-DOCTOR-NAME           PIC X(15).                           
017800*        SLOT-START/END ARE CARRIED AS DISPLAY TEXT, NOT A TIME           
017900*        PICTURE - THEY ARE NEVER ADDED TO OR COMPARED, ONLY              
018000*        PRINTED, SO THERE IS NO BENEFIT TO A NUMERIC FORM.               
018100     05  WS-ST-SLOT-START            PIC X(08).                           
018200     05  WS-ST-SLOT-END              PIC X(08).                           
018300*        SEATS AVAILABLE IN THIS SLOT BEFORE IT IS MARKED FULL.           
018400     05  WS-ST-SLOT-CAPACITY         PIC 9(02).                           
018500     05  FILLER                      PIC X(15).                           
018600*    DOCTOR-ONLY VIEW OF THE SAME 50 BYTES, USED BY 105-ADD-              
018700*    DOCTOR SO IT DOES NOT HAVE TO REACH THROUGH THE SLOT-SHAPED          
018800*    FIELD NAMES TO GET AT THE DOCTOR NAME.                               
018900 01  WS-SETUP-REC-DR REDEFINES WS-SETUP-REC.                              
019000     05  FILLER                      PIC X(02).                           
019100     05  WS-DR-NAME-IN               PIC X(15).                           
019200     05  FILLER                      PIC X(33).                           
019300                                                                          
019400*****************************************************************         
019500*  TRANSACTION RECORD, FIELDED, WITH A CANCEL/NO-SHOW REDEFINES  *        
019600*  NAMING THE TOKEN-ID FIELD FOR THOSE TWO OPERATION CODES       *        
019700*****************************************************************         
019800 01  WS-TRANS-REC.                                                        
019900*        BK/CN/NS/DL - SEE THE PARAGRAPH BANNERS AT 210/220/230/          
020000*        240 FOR WHAT EACH ONE DOES.                                      
020100     05  WS-TR-TXN-CODE              PIC X(02).                           
020200         88  TR-IS-BOOK                  VALUE 'BK'.                      
020300         88  TR-IS-CANCEL                VALUE 'CN'.                      
020400         88  TR-IS-NOSHOW                VALUE 'NS'.                      
020500         88  TR-IS-DELAY                 VALUE 'DL'.                      
020600     05  WS-TR-DOCTOR-NAME           PIC X(15).                           
020700*        SLOT-INDEX IS USED ON A BOOK (SEAT REQUESTED HERE) OR A          
020800*        DELAY (SLOT BEING PUSHED BACK) - SPACES/ZERO ON CN/NS.           
020900     05  WS-TR-SLOT-INDEX            PIC 9(02).                           
021000*        PATIENT-NAME AND TOKEN-TYPE ARE ONLY MEANINGFUL ON A             
021100*        BOOK - THE WS-TRANS-REC-CXL REDEFINES BELOW IS HOW               
021200*        220/230 REACH THE TOKEN-ID THAT OVERLAYS THIS SPACE ON           
021300*        A CANCEL OR NO-SHOW CARD.                                        
021400     05  WS-TR-PATIENT-NAME          PIC X(15).                           
021500     05  WS-TR-TOKEN-TYPE            PIC X(09).                           
021600     05  WS-TR-TOKEN-ID              PIC X(04).                           
021700     05  FILLER                      PIC X(03).                           
021800*    CANCEL/NO-SHOW VIEW OF THE SAME 50 BYTES - THE TOKEN-ID ON           
021900*    A CN OR NS CARD IS PUNCHED STARTING IN THE SAME COLUMN THE           
022000*    TOKEN-ID FIELD OCCUPIES ON A BOOKING CARD, SO ONE REDEFINES          
022100*    NAMES IT WITHOUT A SEPARATE RECORD LAYOUT.                           
022200 01  WS-TRANS-REC-CXL REDEFINES WS-TRANS-REC.                             
022300     05  FILLER                      PIC X(43).                           
022400     05  WS-CXL-TOKEN-ID             PIC X(04).                           
022500     05  FILLER                      PIC X(03).                           
022600                                                                          
022700*****************************************************************         
022800*  RUN DATE FOR THE REPORT HEADER - SPLIT VIEW OF THE 6-DIGIT    *        
022900*  YYMMDD RETURNED BY ACCEPT ... FROM DATE                       *        
023000*****************************************************************         
023100 01  WS-RUN-DATE-FIELDS.                                                  
023200     05  WS-RUN-DATE-6               PIC 9(06).                           
023300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-FIELDS.                          
023400     05  WS-RUN-YY                   PIC 9(02).                           
023500     05  WS-RUN-MM                   PIC 9(02).                           
023600     05  WS-RUN-DD                   PIC 9(02).                           
023700                                                                          
023800*****************************************************************         
023900*  THE DOCTOR TABLE - ONE ENTRY PER DOCTOR, REGISTERED IN THE    *        
024000*  ORDER THEY APPEAR ON THE SET-UP FILE.  SEE OPDDOCT.           *        
024100*****************************************************************         
024200 01  WS-DOCTOR-TABLE.                                                     
024300     05  WS-DOCTOR-COUNT             PIC 9(02) COMP.                      
024400     05  FILLER                      PIC X(08).                           
024500*        DR-ENTRY IS THE WHOLE DOCTOR/SLOT/TOKEN/WAITING-LIST             
024600*        STRUCTURE FOR ONE DOCTOR - BOTH THIS PROGRAM AND                 
024700*        TKNALLOC ADDRESS IT BY DR-IDX, SL-IDX, TK-IDX AND                
024800*        WT-IDX, ALL DECLARED INSIDE OPDDOCT SO THE TWO                   
024900*        PROGRAMS NEVER DISAGREE ON TABLE SHAPE.                          
025000     05  DR-ENTRY OCCURS 10 TIMES INDEXED BY DR-IDX.                      
025100         COPY OPDDOCT.                                                    
025200                                                                          
025300*****************************************************************         
025400*  THE CALL-LINKAGE PARAMETER BLOCK PASSED TO TKNALLOC.  SEE     *        
025500*  OPDPARM.  TK-PARM-AREA CARRIES THE OPERATION CODE AND REQUEST *        
025600*  FIELDS IN, AND THE DELTAS/MESSAGE TABLE BACK OUT.             *        
025700*****************************************************************         
025800 COPY OPDPARM.                                                            
025900                                                                          
026000*    ABEND-REASON/ACTUAL-VAL/PARA-NAME - SEE OPDABND.  SHARED             
026100*    WITH TKNALLOC'S OWN 900-ABEND-RTN SO BOTH PROGRAMS LOG AN            
026200*    ABEND TO THE CONSOLE THE SAME WAY.                                   
026300 COPY OPDABND.                                                            
026400                                                                          
026500*****************************************************************         
026600*  PRINT-LINE WORKING AREAS FOR THE STATUS REPORT SECTION        *        
026700*****************************************************************         
026800 01  WS-HDR-LINE.                                                         
026900     05  FILLER                      PIC X(01) VALUE SPACE.               
027000     05  FILLER                      PIC X(20) VALUE                      
027100         'OPD TOKEN STATUS -'.                                            
027200     05  HDR-RUN-DATE-O              PIC 99/99/99.                        
027300     05  FILLER                      PIC X(51) VALUE SPACES.              
027400                                                                          
027500*    DASHED RULE LINE - PRINTED BEFORE THE FIRST DOCTOR, BETWEEN          
027600*    EVERY DOCTOR, AND ONCE MORE BEFORE THE CONTROL TOTALS.               
027700 01  WS-SEP-LINE.                                                         
027800     05  FILLER                      PIC X(01) VALUE SPACE.               
027900     05  FILLER                      PIC X(79) VALUE ALL '-'.             
028000                                                                          
028100*    ONE LINE PER DOCTOR SECTION - "DR. SMITH" - FOLLOWED BY              
028200*    THAT DOCTOR'S SLOTS AND WAITING LIST.                                
028300 01  WS-DR-HDR-LINE.                                                      
028400     05  FILLER                      PIC X(01) VALUE SPACE.               
028500     05  FILLER                      PIC X(04) VALUE 'DR. '.              
028600     05  DR-HDR-NAME-O               PIC X(15).                           
028700     05  FILLER                      PIC X(60) VALUE SPACES.              
028800                                                                          
028900*    ONE LINE PER SLOT - "9:00 AM - 9:30 AM  2/2 FULL".  OCC/CAP          
029000*    ARE ZERO-SUPPRESSED (PIC Z9) SINCE A SLOT NEVER HOLDS MORE           
029100*    THAN 15 PATIENTS AND A LEADING ZERO WOULD LOOK LIKE A TYPO.          
029200 01  WS-SLOT-LINE.                                                        
029300     05  FILLER                      PIC X(03) VALUE SPACES.              
029400     05  SLOT-LINE-START-O           PIC X(08).                           
029500     05  FILLER                      PIC X(03) VALUE ' - '.               
029600     05  SLOT-LINE-END-O             PIC X(08).                           
029700     05  FILLER                      PIC X(02) VALUE SPACES.              
029800     05  SLOT-LINE-OCC-O             PIC Z9.                              
029900     05  FILLER                      PIC X(01) VALUE '/'.                 
030000     05  SLOT-LINE-CAP-O             PIC Z9.                              
030100     05  FILLER                      PIC X(02) VALUE SPACES.              
030200     05  SLOT-LINE-FULL-O            PIC X(04) VALUE SPACES.              
030300     05  FILLER                      PIC X(45) VALUE SPACES.              
030400                                                                          
030500 01  WS-TOKEN-LINE.                                                       
030600     05  FILLER                      PIC X(06) VALUE SPACES.              
030700     05  TOKEN-LINE-NBR-O            PIC Z9.                              
030800     05  FILLER                      PIC X(02) VALUE '. '.                
030900     05  TOKEN-LINE-ID-O             PIC X(04).                           
031000     05  FILLER                      PIC X(02) VALUE SPACES.              
031100     05  TOKEN-LINE-PAT-O            PIC X(15).                           
031200     05  FILLER                      PIC X(02) VALUE SPACES.              
031300     05  TOKEN-LINE-TYPE-O           PIC X(09).                           
031400     05  FILLER                      PIC X(38) VALUE SPACES.              
031500                                                                          
031600*    CR-201 (89/07/30) - PRINTED IN PLACE OF A TOKEN LINE WHEN A          
031700*    SLOT'S TOKEN COUNT IS ZERO, SO AN EMPTY SLOT READS AS                
031800*    DELIBERATELY EMPTY RATHER THAN LOOKING LIKE A MISSED LINE.           
031900 01  WS-NOTOK-LINE.                                                       
032000     05  FILLER                      PIC X(06) VALUE SPACES.              
032100     05  FILLER                      PIC X(12)                            
032200         VALUE '(NO TOKENS)'.                                             
032300     05  FILLER                      PIC X(62) VALUE SPACES.              
032400                                                                          
032500*    ONLY PRINTED WHEN DR-WAIT-COUNT > ZERO FOR THE DOCTOR -              
032600*    "WAITING LIST:  3 patients" - FOLLOWED BY THAT MANY                  
032700*    WS-TOKEN-LINE ROWS IN 825-WRITE-ONE-WAIT-LINE.                       
032800 01  WS-WAIT-HDR-LINE.                                                    
032900     05  FILLER                      PIC X(03) VALUE SPACES.              
033000     05  FILLER                      PIC X(15) VALUE                      
033100         'WAITING LIST: '.                                                
033200     05  WAIT-HDR-CNT-O              PIC Z9.                              
033300     05  FILLER                      PIC X(10) VALUE ' patients'.         
033400     05  FILLER                      PIC X(50) VALUE SPACES.              
033500                                                                          
033600*    ONE CONTROL-TOTAL LINE - LABEL IS A FULL 40-BYTE LITERAL             
033700*    WITH ITS OWN DOT-LEADER BUILT INTO THE MOVE IN 850-WRITE-            
033800*    TOTALS, NOT BUILT HERE.                                              
033900 01  WS-TOTAL-LINE.                                                       
034000     05  FILLER                      PIC X(01) VALUE SPACE.               
034100     05  TOTAL-LABEL-O               PIC X(40).                           
034200     05  TOTAL-VALUE-O               PIC ZZZ9.                            
034300     05  FILLER                      PIC X(35) VALUE SPACES.              
034400                                                                          
034500*    ERROR-TEXT-O IS REUSED FOR EVERY KIND OF REJECTED                    
034600*    TRANSACTION AND FOR THE TKNALLOC AUDIT MESSAGES RELAYED BY           
034700*    255-WRITE-ONE-MSG - IT IS NOT ONLY FOR ERRORS DESPITE THE            
034800*    LINE'S NAME, THE '** ERROR -' PREFIX IS LITERAL AND COVERS           
034900*    BOTH USES WELL ENOUGH THAT A SEPARATE MESSAGE LINE WAS               
035000*    NEVER WORTH ADDING.                                                  
035100 01  WS-ERROR-LINE.                                                       
035200     05  FILLER                      PIC X(01) VALUE SPACE.               
035300     05  FILLER                      PIC X(11) VALUE '** ERROR -'.        
035400     05  ERROR-TEXT-O                PIC X(68).                           
035500                                                                          
035600*    PRINTED ONCE PER TRANSACTION, BEFORE ITS VALIDATION, SO THE          
035700*    AUDIT TRAIL SHOWS EVERY TRANSACTION CARD READ - INCLUDING            
035800*    ONES THAT TURN OUT TO BE IN ERROR.                                   
035900 01  WS-TXN-HDR-LINE.                                                     
036000     05  FILLER                      PIC X(01) VALUE SPACE.               
036100     05  TXN-HDR-OP-O                PIC X(12).                           
036200     05  FILLER                      PIC X(04) VALUE 'DR. '.              
036300     05  TXN-HDR-DOCTOR-O            PIC X(15).                           
036400     05  FILLER                      PIC X(48) VALUE SPACES.              
036500                                                                          
036600*****************************************************************         
036700*  WORKING FIELDS AND COUNTERS                                   *        
036800*****************************************************************         
036900*    CREATED-SEQ IS THE ARRIVAL ORDER A TOKEN WAS BOOKED IN -             
037000*    TKNALLOC USES IT TO BREAK A PRIORITY TIE FIFO.  TOKEN-ID-CTR         
037100*    IS THE VISIBLE TOKEN NUMBER STAMPED ON THE REPORT; THE TWO           
037200*    COUNTERS HAPPEN TO MOVE TOGETHER TODAY BUT ARE KEPT SEPARATE         
037300*    BECAUSE ONE IS INTERNAL BOOK-KEEPING AND THE OTHER IS A              
037400*    PRINTED, PATIENT-FACING NUMBER.                                      
037500 77  WS-TOKEN-SEQ-CTR                PIC 9(05) COMP.                      
037600 77  WS-TOKEN-ID-CTR                 PIC 9(04) COMP.                      
037700 77  WS-TOKEN-ID-DISPLAY             PIC 9(04).                           
037800                                                                          
037900*    RUN-WIDE CONTROL TOTALS PRINTED BY 850-WRITE-TOTALS - SEE            
038000*    THAT PARAGRAPH FOR WHICH COUNTER MEANS WHAT.                         
038100 01  COUNTERS-AND-ACCUMULATORS.                                           
038200     05  TOKENS-CREATED              PIC S9(05) COMP.                     
038300     05  TOKENS-ALLOCATED            PIC S9(05) COMP.                     
038400     05  TOKENS-WAITING              PIC S9(05) COMP.                     
038500     05  CANCELS-PROCESSED           PIC S9(05) COMP.                     
038600     05  NOSHOWS-PROCESSED           PIC S9(05) COMP.                     
038700     05  ERROR-RECS                  PIC S9(05) COMP.                     
038800                                                                          
038900*    SUBSCRIPTS FOR THE REPORT-WRITING SECTION ONLY - DR-IDX AND          
039000*    SL-IDX AND TK-IDX, USED BOTH HERE AND BY TKNALLOC, ARE               
039100*    DECLARED IN THE OPDDOCT COPYBOOK'S OCCURS CLAUSES INSTEAD.           
039200 01  WS-SUBSCRIPTS.                                                       
039300     05  WS-SLOT-SUB                 PIC 9(02) COMP.                      
039400     05  WS-TOKEN-SUB                PIC 9(02) COMP.                      
039500     05  WS-WAIT-SUB                 PIC 9(02) COMP.                      
039600     05  WS-MSG-SUB                  PIC 9(02) COMP.                      
039700     05  WS-LINE-NBR                 PIC 9(02) COMP.                      
039800                                                                          
039900*    SCRATCH AREA FOR 150-FIND-DOCTOR AND THE SLOT-INDEX RANGE            
040000*    CHECKS IN 210/240 - LOADED BY THE CALLER, NOT PRESERVED              
040100*    ACROSS TRANSACTIONS.                                                 
040200 01  WS-LOOKUP-FLDS.                                                      
040300     05  WS-LOOKUP-NAME              PIC X(15).                           
040400     05  WS-FOUND-DR-SW              PIC X(01) VALUE 'N'.                 
040500         88  DOCTOR-WAS-FOUND            VALUE 'Y'.                       
040600     05  WS-VALID-SLOT-SW            PIC X(01) VALUE 'N'.                 
040700         88  SLOT-INDEX-IS-VALID         VALUE 'Y'.                       
040800                                                                          
040900 PROCEDURE DIVISION.                                                      
041000*    THE WHOLE DAY IN FOUR STEPS - OPEN AND PRIME THE READS,              
041100*    LOAD THE SCHEDULE, WORK THE TRANSACTION FILE TO END OF DAY,          
041200*    THEN PRINT THE STATUS REPORT AND CLOSE DOWN.  NEITHER LOOP           
041300*    BELOW CAN RUN OUT OF ORDER - THE SET-UP FILE MUST BE FULLY           
041400*    LOADED BEFORE THE FIRST TRANSACTION IS READ.                         
041500 000-MAINLINE.                                                            
041600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.                              
041700     PERFORM 100-LOAD-SETUP-FILE THRU 100-EXIT                            
041800             UNTIL NO-MORE-SETUP-RECS.                                    
041900     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT                       
042000             UNTIL NO-MORE-TRANS-RECS.                                    
042100     PERFORM 800-WRITE-REPORT THRU 800-EXIT.                              
042200     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
042300     MOVE ZERO TO RETURN-CODE.                                            
042400     GOBACK.                                                              
042500 000-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800*****************************************************************         
042900*  010 - OPEN THE THREE FILES AND PRIME THE SET-UP FILE WITH     *        
043000*  ITS FIRST RECORD.  NOTHING ELSE IN THE PROGRAM TOUCHES AN     *        
043100*  OPEN OR THE FIRST READ OF SETUP-FILE - THAT IS DONE HERE,     *        
043200*  ONCE, SO 100-LOAD-SETUP-FILE CAN BE A PLAIN READ-PROCESS      *        
043300*  LOOP WITHOUT A SPECIAL FIRST-TIME CASE.                       *        
043400*****************************************************************         
043500 010-HOUSEKEEPING.                                                        
043600     MOVE '010-HOUSEKEEPING' TO PARA-NAME.                                
043700     DISPLAY '******** BEGIN JOB OPDDAILY ********'.                      
043800*    RUN-DATE IS FOR THE REPORT HEADER ONLY - NO SCHEDULING               
043900*    DECISION IN THIS PROGRAM OR IN TKNALLOC READS THE CLOCK.             
044000     ACCEPT WS-RUN-DATE-6 FROM DATE.                                      
044100     MOVE WS-RUN-DATE-6 TO HDR-RUN-DATE-O.                                
044200     OPEN INPUT SETUP-FILE, TRANS-FILE.                                   
044300     OPEN OUTPUT REPORT-FILE.                                             
044400*    COUNTERS-AND-ACCUMULATORS AND THE DOCTOR TABLE START EACH            
044500*    RUN AT ZERO/SPACES - THIS IS A ONE-DAY BATCH, NOT A                  
044600*    CARRY-FORWARD, SO THERE IS NO PRIOR-DAY BALANCE TO ROLL IN.          
044700     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DOCTOR-TABLE.               
044800     MOVE ZERO TO WS-TOKEN-SEQ-CTR, WS-TOKEN-ID-CTR.                      
044900     MOVE ZERO TO WS-DOCTOR-COUNT.                                        
045000*    PRIMING READ FOR THE SET-UP FILE - SEE 100-LOAD-SETUP-FILE.          
045100     READ SETUP-FILE INTO WS-SETUP-REC                                    
045200         AT END                                                           
045300         MOVE 'N' TO MORE-SETUP-SW                                        
045400     END-READ.                                                            
045500 010-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800*****************************************************************         
045900*  100 - LOAD THE DOCTOR/SLOT SET-UP FILE.  THIS FILE IS IN      *        
046000*  TWO RECORD TYPES - A DOCTOR HEADER (REC-TYPE = DR) MUST BE    *        
046100*  READ BEFORE ANY OF ITS SLOT RECORDS (REC-TYPE = SL), EXACTLY  *        
046200*  THE WAY A BATCH OF LOGICAL-FILE CARDS WOULD COME OUT OF       *        
046300*  KEY-ENTRY - ONE DOCTOR CARD FOLLOWED BY HIS SLOT CARDS.       *        
046400*  AN UNRECOGNISED RECORD TYPE IS A SET-UP FILE INTEGRITY        *        
046500*  PROBLEM, NOT A TRANSACTION ERROR, SO IT ABENDS THE RUN.       *        
046600*****************************************************************         
046700 100-LOAD-SETUP-FILE.                                                     
046800     MOVE '100-LOAD-SETUP-FILE' TO PARA-NAME.                             
046900     IF ST-IS-DOCTOR                                                      
047000         PERFORM 105-ADD-DOCTOR THRU 105-EXIT                             
047100     ELSE IF ST-IS-SLOT                                                   
047200         PERFORM 110-ADD-SLOT THRU 110-EXIT                               
047300     ELSE                                                                 
047400*        NEITHER DR NOR SL - THE FILE WAS BUILT WRONG.  THIS IS           
047500*        NOT SOMETHING A BAD TRANSACTION CAN TRIGGER, SO IT IS            
047600*        TREATED AS A TABLE/FILE INTEGRITY ABEND, NOT A SKIPPED           
047700*        TRANSACTION.                                                     
047800         MOVE 'BAD SET-UP RECORD TYPE' TO ABEND-REASON                    
047900         MOVE WS-ST-REC-TYPE TO ACTUAL-VAL                                
048000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
048100                                                                          
048200*    NEXT SET-UP RECORD, OR TURN OFF THE LOOP SWITCH AT EOF.              
048300     READ SETUP-FILE INTO WS-SETUP-REC                                    
048400         AT END                                                           
048500         MOVE 'N' TO MORE-SETUP-SW                                        
048600     END-READ.                                                            
048700 100-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000*****************************************************************         
049100*  105 - ADD ONE DOCTOR HEADER TO THE DOCTOR TABLE.  THE TABLE   *        
049200*  IS SIZED FOR 10 DOCTORS A DAY - THE OPD NEVER ROSTERS MORE    *        
049300*  THAN THAT ON ONE SHIFT - SO AN 11TH DOCTOR CARD MEANS THE     *        
049400*  SET-UP FILE WAS BUILT FOR THE WRONG SHIFT AND THE RUN MUST    *        
049500*  STOP BEFORE ANY TOKENS ARE BOOKED AGAINST A HALF-LOADED       *        
049600*  SCHEDULE.                                                     *        
049700*****************************************************************         
049800 105-ADD-DOCTOR.                                                          
049900     MOVE '105-ADD-DOCTOR' TO PARA-NAME.                                  
050000     IF WS-DOCTOR-COUNT = 10                                              
050100         MOVE 'DOCTOR TABLE FULL - OVER 10 DOCTORS'                       
050200              TO ABEND-REASON                                             
050300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
050400                                                                          
050500*    DR-IDX POINTS AT THE NEW ENTRY FOR THE REST OF THIS PARA.            
050600     ADD 1 TO WS-DOCTOR-COUNT.                                            
050700     SET DR-IDX TO WS-DOCTOR-COUNT.                                       
050800     MOVE WS-DR-NAME-IN TO DR-NAME(DR-IDX).                               
050900     MOVE 'Y' TO DR-ACTIVE-SW(DR-IDX).                                    
051000*    SLOT AND WAIT COUNTS START AT ZERO - 110-ADD-SLOT BUILDS             
051100*    THE SLOT COUNT UP AS THE SLOT CARDS FOR THIS DOCTOR ARRIVE.          
051200     MOVE ZERO TO DR-SLOT-COUNT(DR-IDX), DR-WAIT-COUNT(DR-IDX).           
051300 105-EXIT.                                                                
051400     EXIT.                                                                
051500                                                                          
051600*****************************************************************         
051700*  110 - ADD ONE SLOT TO THE DOCTOR NAMED ON THE SLOT CARD.      *        
051800*  A SLOT RECORD FOR A DOCTOR NOT YET IN THE TABLE MEANS THE     *        
051900*  SET-UP FILE WAS NOT BUILT DOCTOR-CARD-FIRST, WHICH IS THE     *        
052000*  SAME KIND OF FILE-INTEGRITY PROBLEM AS A BAD RECORD TYPE -    *        
052100*  ABEND, DO NOT TRY TO GUESS THE DOCTOR.  12 SLOTS AND A        *        
052200*  CAPACITY OF 15 SEATS PER SLOT ARE THE TOKEN-TABLE LIMITS -    *        
052300*  SEE WS-TOKEN-TABLE IN WORKING-STORAGE.                        *        
052400*****************************************************************         
052500 110-ADD-SLOT.                                                            
052600     MOVE '110-ADD-SLOT' TO PARA-NAME.                                    
052700     MOVE WS-ST-DOCTOR-NAME TO WS-LOOKUP-NAME.                            
052800     PERFORM 150-FIND-DOCTOR THRU 150-EXIT.                               
052900     IF NOT DOCTOR-WAS-FOUND                                              
053000         MOVE 'SET-UP SLOT FOR UNKNOWN DOCTOR' TO ABEND-REASON            
053100         MOVE WS-ST-DOCTOR-NAME TO ACTUAL-VAL                             
053200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
053300                                                                          
053400*    SLOT TABLE IS 12 ENTRIES PER DOCTOR - RAISED FROM 8 BY THE           
053500*    91/09/03 CHANGE BELOW WHEN THE AFTERNOON SHIFT WAS ADDED.            
053600     IF DR-SLOT-COUNT(DR-IDX) = 12                                        
053700         MOVE 'SLOT TABLE FULL - OVER 12 SLOTS' TO ABEND-REASON           
053800         MOVE WS-ST-DOCTOR-NAME TO ACTUAL-VAL                             
053900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
054000                                                                          
054100*    15 SEATS IS THE WIDEST A TOKEN SUB-TABLE CAN HOLD - NO               
054200*    DOCTOR'S SLOT IS BOOKED THAT DEEP IN PRACTICE, BUT THE               
054300*    CHECK STAYS SO A TYPO ON THE SET-UP CARD CANNOT OVERRUN              
054400*    WS-TOKEN-TABLE AT RUN TIME.                                          
054500     IF WS-ST-SLOT-CAPACITY > 15                                          
054600         MOVE 'SLOT CAPACITY EXCEEDS TABLE SIZE' TO ABEND-REASON          
054700         MOVE WS-ST-DOCTOR-NAME TO ACTUAL-VAL                             
054800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.                           
054900                                                                          
055000*    SL-IDX POINTS AT THE NEW SLOT ENTRY FOR THE REST OF THIS             
055100*    PARAGRAPH.                                                           
055200     ADD 1 TO DR-SLOT-COUNT(DR-IDX).                                      
055300     SET SL-IDX TO DR-SLOT-COUNT(DR-IDX).                                 
055400     MOVE WS-ST-SLOT-START TO SL-START-TIME(DR-IDX, SL-IDX).              
055500     MOVE WS-ST-SLOT-END TO SL-END-TIME(DR-IDX, SL-IDX).                  
055600     MOVE WS-ST-SLOT-CAPACITY TO SL-CAPACITY(DR-IDX, SL-IDX).             
055700*    SLOT OPENS EMPTY AND NOT FULL - 210-BOOK-TOKEN AND TKNALLOC          
055800*    ARE THE ONLY PLACES THAT EVER TURN SL-FULL-SW ON.                    
055900     MOVE ZERO TO SL-TOKEN-COUNT(DR-IDX, SL-IDX).                         
056000     MOVE 'N' TO SL-FULL-SW(DR-IDX, SL-IDX).                              
056100 110-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400*****************************************************************         
056500*  150 - EXACT-MATCH DOCTOR LOOKUP (IN-MEMORY, NOT AN INDEXED    *        
056600*  FILE - THE DOCTOR TABLE NEVER GROWS PAST 10 ENTRIES).  CR-289 *        
056700*  (96/08/12) MADE THIS AN EXACT COMPARE BECAUSE A DOCTOR NAME   *        
056800*  WITH TRAILING SPACES TRIMMED DIFFERENTLY ON THE SET-UP CARD   *        
056900*  THAN ON A TRANSACTION CARD WAS MATCHING THE WRONG ENTRY.      *        
057000*  WS-LOOKUP-NAME MUST BE LOADED BY THE CALLER BEFORE THIS       *        
057100*  PARAGRAPH IS PERFORMED - DR-IDX AND WS-FOUND-DR-SW ARE THE    *        
057200*  ONLY OUTPUTS.                                                 *        
057300*****************************************************************         
057400 150-FIND-DOCTOR.                                                         
057500     MOVE '150-FIND-DOCTOR' TO PARA-NAME.                                 
057600     MOVE 'N' TO WS-FOUND-DR-SW.                                          
057700*    LINEAR SEARCH, NOT SEARCH ALL - 10 ENTRIES AT MOST IS NOT            
057800*    WORTH KEEPING THE TABLE SORTED FOR A BINARY SEARCH OVER.             
057900     SET DR-IDX TO 1.                                                     
058000     SEARCH DR-ENTRY                                                      
058100         AT END                                                           
058200             MOVE 'N' TO WS-FOUND-DR-SW                                   
058300         WHEN DR-NAME(DR-IDX) = WS-LOOKUP-NAME                            
058400             MOVE 'Y' TO WS-FOUND-DR-SW                                   
058500     END-SEARCH.                                                          
058600 150-EXIT.                                                                
058700     EXIT.                                                                
058800                                                                          
058900*****************************************************************         
059000*  200 - TRANSACTION-FILE MAIN LOOP.  ONE PASS OF THIS PARA      *        
059100*  HANDLES ONE ARRIVAL-ORDER TRANSACTION - BOOK, CANCEL,         *        
059200*  NO-SHOW OR DELAY - THEN READS THE NEXT ONE.  THE FILE IS      *        
059300*  NEVER SORTED - ARRIVAL ORDER *IS* PRIORITY ORDER WITHIN A     *        
059400*  TIE, SO RE-SEQUENCING IT WOULD CHANGE THE ANSWER.             *        
059500*****************************************************************         
059600 200-PROCESS-TRANSACTIONS.                                                
059700     MOVE '200-PROCESS-TRANSACTIONS' TO PARA-NAME.                        
059800*    TXN-CODE DRIVES THE DISPATCH - SEE WS-TR-TXN-CODE 88-LEVELS          
059900*    IN THE WS-TRANS-REC LAYOUT FOR THE BK/CN/NS/DL VALUES.               
060000     EVALUATE TRUE                                                        
060100         WHEN TR-IS-BOOK                                                  
060200             PERFORM 210-BOOK-TOKEN THRU 210-EXIT                         
060300         WHEN TR-IS-CANCEL                                                
060400             PERFORM 220-CANCEL-TOKEN THRU 220-EXIT                       
060500         WHEN TR-IS-NOSHOW                                                
060600             PERFORM 230-NOSHOW-TOKEN THRU 230-EXIT                       
060700         WHEN TR-IS-DELAY                                                 
060800             PERFORM 240-DELAY-SLOT THRU 240-EXIT                         
060900         WHEN OTHER                                                       
061000*            AN UNKNOWN CODE IS A TRANSACTION DATA ERROR, NOT A           
061100*            TABLE PROBLEM - LOG IT AND KEEP READING.                     
061200             MOVE 'UNKNOWN TRANSACTION CODE' TO ERROR-TEXT-O              
061300             WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                     
061400             ADD 1 TO ERROR-RECS                                          
061500     END-EVALUATE.                                                        
061600                                                                          
061700*    NEXT TRANSACTION, OR TURN OFF THE LOOP SWITCH AT EOF.                
061800     READ TRANS-FILE INTO WS-TRANS-REC                                    
061900         AT END                                                           
062000         MOVE 'N' TO MORE-TRANS-SW                                        
062100     END-READ.                                                            
062200 200-EXIT.                                                                
062300     EXIT.                                                                
062400                                                                          
062500*****************************************************************         
062600*  210 - BOOK (TXN-CODE = 'BK').  THIS PARAGRAPH OWNS THE        *        
062700*  TOKEN-ID ASSIGNMENT - IDS ARE HANDED OUT STRICTLY IN          *        
062800*  BOOKING ARRIVAL ORDER ACROSS ALL DOCTORS, NOT PER DOCTOR,     *        
062900*  SO A CANCEL OR NO-SHOW LATER IN THE DAY CAN NAME THE TOKEN    *        
063000*  BY ID REGARDLESS OF WHICH DOCTOR IT WAS BOOKED AGAINST.       *        
063100*  THE ACTUAL SEAT-OR-WAITING-LIST DECISION IS TKNALLOCS -       *        
063200*  THIS PARAGRAPH ONLY VALIDATES THE TRANSACTION AND BUILDS      *        
063300*  THE NEW-TOKEN FIELDS OF THE CALL PARAMETER AREA.              *        
063400*****************************************************************         
063500 210-BOOK-TOKEN.                                                          
063600     MOVE '210-BOOK-TOKEN' TO PARA-NAME.                                  
063700     MOVE 'BOOK' TO TXN-HDR-OP-O.                                         
063800     MOVE WS-TR-DOCTOR-NAME TO TXN-HDR-DOCTOR-O.                          
063900     WRITE REPORT-FILE-REC FROM WS-TXN-HDR-LINE.                          
064000                                                                          
064100*    VALIDATE THE DOCTOR NAME BEFORE TOUCHING ANY SLOT OR                 
064200*    TOKEN-ID WORK - AN UNKNOWN DOCTOR MEANS THERE IS NOTHING             
064300*    FURTHER TO DO WITH THIS TRANSACTION.                                 
064400     MOVE WS-TR-DOCTOR-NAME TO WS-LOOKUP-NAME.                            
064500     PERFORM 150-FIND-DOCTOR THRU 150-EXIT.                               
064600     IF NOT DOCTOR-WAS-FOUND                                              
064700         MOVE 'UNKNOWN DOCTOR ON BOOKING' TO ERROR-TEXT-O                 
064800         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
064900         ADD 1 TO ERROR-RECS                                              
065000         GO TO 210-EXIT.                                                  
065100                                                                          
065200*    SLOT INDEX MUST FALL WITHIN THIS DOCTOR'S OWN SLOT COUNT -           
065300*    A SLOT NUMBER THAT IS VALID FOR ONE DOCTOR CAN STILL BE              
065400*    OUT OF RANGE FOR ANOTHER WITH FEWER SLOTS SET UP.                    
065500     MOVE 'N' TO WS-VALID-SLOT-SW.                                        
065600     IF WS-TR-SLOT-INDEX >= 1 AND                                         
065700        WS-TR-SLOT-INDEX <= DR-SLOT-COUNT(DR-IDX)                         
065800         MOVE 'Y' TO WS-VALID-SLOT-SW.                                    
065900     IF NOT SLOT-INDEX-IS-VALID                                           
066000         MOVE 'INVALID SLOT INDEX ON BOOKING' TO ERROR-TEXT-O             
066100         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
066200         ADD 1 TO ERROR-RECS                                              
066300         GO TO 210-EXIT.                                                  
066400                                                                          
066500*    TRANSACTION PASSED VALIDATION - THE TOKEN NOW EXISTS, SO             
066600*    ASSIGN ITS ID AND CREATION SEQUENCE BEFORE TKNALLOC IS               
066700*    EVEN CALLED.  A TOKEN THAT ENDS UP ON THE WAITING LIST               
066800*    STILL CONSUMED AN ID - IDS ARE NEVER REUSED OR REBUILT.              
066900     ADD 1 TO WS-TOKEN-ID-CTR.                                            
067000     ADD 1 TO WS-TOKEN-SEQ-CTR.                                           
067100     ADD 1 TO TOKENS-CREATED.                                             
067200     MOVE WS-TOKEN-SEQ-CTR TO TK-NEW-CREATED-SEQ.                         
067300     MOVE WS-TOKEN-ID-CTR TO WS-TOKEN-ID-DISPLAY.                         
067400     MOVE WS-TOKEN-ID-DISPLAY TO TK-NEW-ID.                               
067500     MOVE WS-TR-PATIENT-NAME TO TK-NEW-PATIENT-NAME.                      
067600     MOVE WS-TR-TOKEN-TYPE TO TK-NEW-TYPE-NAME.                           
067700     PERFORM 215-SET-PRIORITY THRU 215-EXIT.                              
067800                                                                          
067900*    ECHO THE NEW TOKEN-ID TO THE REPORT BEFORE THE CALL SO THE           
068000*    AUDIT TRAIL SHOWS THE ID EVEN IF TKNALLOC HAS TO BUMP                
068100*    SOMEONE ELSE TO MAKE ROOM FOR IT.                                    
068200     MOVE SPACES TO ERROR-TEXT-O.                                         
068300     MOVE '    TOKEN ' TO ERROR-TEXT-O(1:10).                             
068400     MOVE TK-NEW-ID TO ERROR-TEXT-O(11:4).                                
068500     MOVE ' CREATED' TO ERROR-TEXT-O(15:8).                               
068600     WRITE REPORT-FILE-REC FROM WS-ERROR-LINE.                            
068700                                                                          
068800*    HAND THE ALLOCATE REQUEST TO TKNALLOC - IT DECIDES SEAT,             
068900*    BUMP OR WAITING LIST AND RETURNS ITS DELTAS AND MESSAGES             
069000*    IN TK-PARM-AREA FOR 250-APPLY-CALL-RESULTS TO POST.                  
069100     SET TK-OP-ALLOCATE TO TRUE.                                          
069200     MOVE WS-TR-SLOT-INDEX TO TK-SLOT-INDEX.                              
069300     CALL 'TKNALLOC' USING TK-PARM-AREA, DR-ENTRY(DR-IDX).                
069400     PERFORM 250-APPLY-CALL-RESULTS THRU 250-EXIT.                        
069500 210-EXIT.                                                                
069600     EXIT.                                                                
069700                                                                          
069800*****************************************************************         
069900*  215 - TRANSLATE THE TOKEN-TYPE NAME INTO A PRIORITY DIGIT.    *        
070000*  EMERGENCY=0  PAID=1  FOLLOWUP=2  WALKIN=3  ONLINE=4           *        
070100*****************************************************************         
070200 215-SET-PRIORITY.                                                        
070300     MOVE '215-SET-PRIORITY' TO PARA-NAME.                                
070400*    FIVE NAMED CLASSES ONLY - NOT WORTH A TABLE LOOKUP FOR FIVE          
070500*    LITERALS.  LOWER NUMBER BUMPS HIGHER NUMBER IN TKNALLOC'S            
070600*    320-BUMP-LOWEST, SO EMERGENCY AT ZERO IS THE CLASS THAT CAN          
070700*    NEVER ITSELF BE BUMPED OUT OF A SEAT.                                
070800     EVALUATE WS-TR-TOKEN-TYPE                                            
070900         WHEN 'EMERGENCY'                                                 
071000             MOVE 0 TO TK-NEW-PRIORITY                                    
071100         WHEN 'PAID'                                                      
071200             MOVE 1 TO TK-NEW-PRIORITY                                    
071300         WHEN 'FOLLOWUP'                                                  
071400             MOVE 2 TO TK-NEW-PRIORITY                                    
071500         WHEN 'WALKIN'                                                    
071600             MOVE 3 TO TK-NEW-PRIORITY                                    
071700         WHEN 'ONLINE'                                                    
071800             MOVE 4 TO TK-NEW-PRIORITY                                    
071900         WHEN OTHER                                                       
072000*            AN UNRECOGNISED TYPE NAME ON THE BOOKING CARD IS NOT         
072100*            TREATED AS A SEPARATE DATA ERROR - IT QUIETLY FALLS          
072200*            TO THE LOWEST PRIORITY, THE SAME AS ONLINE, RATHER           
072300*            THAN REJECTING A TOKEN THAT OTHERWISE VALIDATED.             
072400             MOVE 4 TO TK-NEW-PRIORITY                                    
072500     END-EVALUATE.                                                        
072600 215-EXIT.                                                                
072700     EXIT.                                                                
072800                                                                          
072900*****************************************************************         
073000*  220 - CANCEL (TXN-CODE = 'CN').  PATIENT CANCELLED AHEAD OF   *        
073100*  TIME - CR-148 (87/03/22) SPLIT THIS OFF FROM NO-SHOW BECAUSE  *        
073200*  A CANCEL, UNLIKE A NO-SHOW, SHOULD GIVE THE FREED SEAT TO     *        
073300*  THE HEAD OF THE WAITING LIST.  TKNALLOC TELLS THE TWO CASES   *        
073400*  APART BY TK-OP-CANCEL VS TK-OP-NOSHOW IN THE PARAMETER AREA.  *        
073500*****************************************************************         
073600 220-CANCEL-TOKEN.                                                        
073700     MOVE '220-CANCEL-TOKEN' TO PARA-NAME.                                
073800     MOVE 'CANCEL' TO TXN-HDR-OP-O.                                       
073900     MOVE WS-TR-DOCTOR-NAME TO TXN-HDR-DOCTOR-O.                          
074000     WRITE REPORT-FILE-REC FROM WS-TXN-HDR-LINE.                          
074100                                                                          
074200     MOVE WS-TR-DOCTOR-NAME TO WS-LOOKUP-NAME.                            
074300     PERFORM 150-FIND-DOCTOR THRU 150-EXIT.                               
074400     IF NOT DOCTOR-WAS-FOUND                                              
074500         MOVE 'UNKNOWN DOCTOR ON CANCEL' TO ERROR-TEXT-O                  
074600         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
074700         ADD 1 TO ERROR-RECS                                              
074800         GO TO 220-EXIT.                                                  
074900                                                                          
075000*    THE CANCEL RECORD CARRIES THE TOKEN-ID, NOT A SLOT NUMBER -          
075100*    TKNALLOC SEARCHES ALL OF THIS DOCTOR'S SLOTS (AND, ON A              
075200*    CANCEL ONLY, ITS WAITING LIST) FOR A MATCHING ID.                    
075300     SET TK-OP-CANCEL TO TRUE.                                            
075400     MOVE WS-CXL-TOKEN-ID TO TK-TARGET-ID.                                
075500     CALL 'TKNALLOC' USING TK-PARM-AREA, DR-ENTRY(DR-IDX).                
075600     IF TK-RC-NOT-FOUND                                                   
075700*        BAD TOKEN-ID ON THE TRANSACTION CARD - LOG AND MOVE ON,          
075800*        NOTHING IN THE TABLES CHANGED.                                   
075900         MOVE 'TOKEN NOT FOUND ON CANCEL' TO ERROR-TEXT-O                 
076000         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
076100         ADD 1 TO ERROR-RECS                                              
076200         GO TO 220-EXIT.                                                  
076300                                                                          
076400     ADD 1 TO CANCELS-PROCESSED.                                          
076500     PERFORM 250-APPLY-CALL-RESULTS THRU 250-EXIT.                        
076600 220-EXIT.                                                                
076700     EXIT.                                                                
076800                                                                          
076900*****************************************************************         
077000*  230 - NO-SHOW (TXN-CODE = 'NS') - LIKE CANCEL, BUT THE        *        
077100*  WAITING LIST IS NEVER SEARCHED FOR THE TARGET TOKEN - A       *        
077200*  NO-SHOW PATIENT WAS NEVER ON A WAITING LIST, THEY HAD A       *        
077300*  SEAT AND DID NOT TURN UP FOR IT.  THE FREED SEAT DOES STILL   *        
077400*  GO TO THE HEAD OF THAT SLOTS WAITING LIST, THE SAME AS A      *        
077500*  CANCEL - ONLY THE SEARCH SCOPE FOR THE TARGET TOKEN DIFFERS.  *        
077600*****************************************************************         
077700 230-NOSHOW-TOKEN.                                                        
077800     MOVE '230-NOSHOW-TOKEN' TO PARA-NAME.                                
077900     MOVE 'NO-SHOW' TO TXN-HDR-OP-O.                                      
078000     MOVE WS-TR-DOCTOR-NAME TO TXN-HDR-DOCTOR-O.                          
078100     WRITE REPORT-FILE-REC FROM WS-TXN-HDR-LINE.                          
078200                                                                          
078300     MOVE WS-TR-DOCTOR-NAME TO WS-LOOKUP-NAME.                            
078400     PERFORM 150-FIND-DOCTOR THRU 150-EXIT.                               
078500     IF NOT DOCTOR-WAS-FOUND                                              
078600         MOVE 'UNKNOWN DOCTOR ON NO-SHOW' TO ERROR-TEXT-O                 
078700         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
078800         ADD 1 TO ERROR-RECS                                              
078900         GO TO 230-EXIT.                                                  
079000                                                                          
079100*    TK-OP-NOSHOW IS WHAT TELLS TKNALLOC'S 610-FIND-IN-SLOTS TO           
079200*    SKIP THE WAITING-LIST SEARCH THAT A CANCEL WOULD DO.                 
079300     SET TK-OP-NOSHOW TO TRUE.                                            
079400     MOVE WS-CXL-TOKEN-ID TO TK-TARGET-ID.                                
079500     CALL 'TKNALLOC' USING TK-PARM-AREA, DR-ENTRY(DR-IDX).                
079600     IF TK-RC-NOT-FOUND                                                   
079700         MOVE 'TOKEN NOT FOUND ON NO-SHOW' TO ERROR-TEXT-O                
079800         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
079900         ADD 1 TO ERROR-RECS                                              
080000         GO TO 230-EXIT.                                                  
080100                                                                          
080200     ADD 1 TO NOSHOWS-PROCESSED.                                          
080300     PERFORM 250-APPLY-CALL-RESULTS THRU 250-EXIT.                        
080400 230-EXIT.                                                                
080500     EXIT.                                                                
080600                                                                          
080700*****************************************************************         
080800*  240 - SLOT DELAY (TXN-CODE = 'DL').  THE NAMED SLOT RUNS      *        
080900*  LATE AND EVERY TOKEN SEATED IN IT IS REPLAYED, IN ITS OWN     *        
081000*  PRIORITY/ARRIVAL ORDER, INTO THE NEXT SLOT FOR THE SAME       *        
081100*  DOCTOR - WHICH CAN ITSELF BUMP LOWER-PRIORITY TOKENS ALREADY  *        
081200*  SEATED THERE, CASCADING EXACTLY LIKE AN ORDINARY BOOKING.     *        
081300*  CR-114 (86/06/18) ADDED THIS TRANSACTION CODE.                *        
081400*****************************************************************         
081500 240-DELAY-SLOT.                                                          
081600     MOVE '240-DELAY-SLOT' TO PARA-NAME.                                  
081700     MOVE 'DELAY' TO TXN-HDR-OP-O.                                        
081800     MOVE WS-TR-DOCTOR-NAME TO TXN-HDR-DOCTOR-O.                          
081900     WRITE REPORT-FILE-REC FROM WS-TXN-HDR-LINE.                          
082000                                                                          
082100     MOVE WS-TR-DOCTOR-NAME TO WS-LOOKUP-NAME.                            
082200     PERFORM 150-FIND-DOCTOR THRU 150-EXIT.                               
082300     IF NOT DOCTOR-WAS-FOUND                                              
082400         MOVE 'UNKNOWN DOCTOR ON DELAY' TO ERROR-TEXT-O                   
082500         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
082600         ADD 1 TO ERROR-RECS                                              
082700         GO TO 240-EXIT.                                                  
082800                                                                          
082900*    A DELAY NAMES THE SLOT BEING PUSHED BACK, NOT A TOKEN - THE          
083000*    SAME RANGE CHECK AS A BOOKING APPLIES.  THERE IS NO CHECK            
083100*    THAT A "NEXT" SLOT EXISTS - TKNALLOC'S 700-DELAY-SLOT                
083200*    SIMPLY HAS NOTHING TO REPLAY INTO IF THIS IS THE LAST SLOT           
083300*    OF THE DAY, AND RETURNS NO MESSAGES.                                 
083400     MOVE 'N' TO WS-VALID-SLOT-SW.                                        
083500     IF WS-TR-SLOT-INDEX >= 1 AND                                         
083600        WS-TR-SLOT-INDEX <= DR-SLOT-COUNT(DR-IDX)                         
083700         MOVE 'Y' TO WS-VALID-SLOT-SW.                                    
083800     IF NOT SLOT-INDEX-IS-VALID                                           
083900         MOVE 'INVALID SLOT INDEX ON DELAY' TO ERROR-TEXT-O               
084000         WRITE REPORT-FILE-REC FROM WS-ERROR-LINE                         
084100         ADD 1 TO ERROR-RECS                                              
084200         GO TO 240-EXIT.                                                  
084300                                                                          
084400     SET TK-OP-DELAY TO TRUE.                                             
084500     MOVE WS-TR-SLOT-INDEX TO TK-SLOT-INDEX.                              
084600     CALL 'TKNALLOC' USING TK-PARM-AREA, DR-ENTRY(DR-IDX).                
084700     PERFORM 250-APPLY-CALL-RESULTS THRU 250-EXIT.                        
084800 240-EXIT.                                                                
084900     EXIT.                                                                
085000                                                                          
085100*****************************************************************         
085200*  250 - POST A SUBPROGRAM CALL'S RESULTS: ROLL THE COUNTER      *        
085300*  DELTAS INTO THE RUN TOTALS AND ECHO ITS AUDIT LINES.  EVERY   *        
085400*  TKNALLOC CALL - ALLOCATE, CANCEL, NO-SHOW, DELAY - ENDS UP    *        
085500*  HERE, SO THIS IS THE ONLY PLACE TOKENS-ALLOCATED AND          *        
085600*  TOKENS-WAITING ARE MAINTAINED.  TK-ALLOC-DELTA AND            *        
085700*  TK-WAIT-DELTA ARE SIGNED - A BUMP CAN MOVE A DELTA NEGATIVE.  *        
085800*****************************************************************         
085900 250-APPLY-CALL-RESULTS.                                                  
086000     MOVE '250-APPLY-CALL-RESULTS' TO PARA-NAME.                          
086100     ADD TK-ALLOC-DELTA TO TOKENS-ALLOCATED.                              
086200     ADD TK-WAIT-DELTA TO TOKENS-WAITING.                                 
086300*    TK-MSG-LINE IS TKNALLOC'S OWN AUDIT TABLE - "TOKEN NNNN              
086400*    BUMPED TO WAITING LIST", "TOKEN NNNN REPLAYED TO SLOT NN"            
086500*    AND SO ON.  THIS PROGRAM NEVER BUILDS THOSE MESSAGES                 
086600*    ITSELF, IT ONLY COPIES THEM TO THE REPORT.                           
086700     IF TK-MSG-COUNT > ZERO                                               
086800         PERFORM 255-WRITE-ONE-MSG THRU 255-EXIT                          
086900                 VARYING WS-MSG-SUB FROM 1 BY 1                           
087000                 UNTIL WS-MSG-SUB > TK-MSG-COUNT.                         
087100 250-EXIT.                                                                
087200     EXIT.                                                                
087300                                                                          
087400*    ONE AUDIT LINE FROM TKNALLOC'S MESSAGE TABLE, SUBSCRIPTED            
087500*    BY WS-MSG-SUB FROM THE PERFORM ... VARYING ABOVE.                    
087600 255-WRITE-ONE-MSG.                                                       
087700     MOVE TK-MSG-LINE(WS-MSG-SUB) TO ERROR-TEXT-O.                        
087800     WRITE REPORT-FILE-REC FROM WS-ERROR-LINE.                            
087900 255-EXIT.                                                                
088000     EXIT.                                                                
088100                                                                          
088200*****************************************************************         
088300*  800 - END-OF-RUN STATUS REPORT.  PRINTED ONCE, AFTER ALL      *        
088400*  SET-UP AND TRANSACTION RECORDS HAVE BEEN PROCESSED - THIS     *        
088500*  IS DELIBERATELY NOT A PER-TRANSACTION REPORT.  ONE SECTION    *        
088600*  PER DOCTOR, EACH SHOWING EVERY SLOTS SEATED TOKENS AND        *        
088700*  THAT DOCTORS WAITING LIST, FOLLOWED BY THE RUN-WIDE           *        
088800*  CONTROL TOTALS.                                               *        
088900*****************************************************************         
089000 800-WRITE-REPORT.                                                        
089100     MOVE '800-WRITE-REPORT' TO PARA-NAME.                                
089200     WRITE REPORT-FILE-REC FROM WS-HDR-LINE.                              
089300     WRITE REPORT-FILE-REC FROM WS-SEP-LINE.                              
089400                                                                          
089500*    ONE DOCTOR SECTION PER ENTRY IN THE DOCTOR TABLE, IN THE             
089600*    ORDER THEY WERE READ OFF THE SET-UP FILE - NOT ALPHABETIC,           
089700*    NOT BY VOLUME, JUST SET-UP-CARD ORDER.                               
089800     PERFORM 805-WRITE-ONE-DOCTOR THRU 805-EXIT                           
089900             VARYING DR-IDX FROM 1 BY 1                                   
090000             UNTIL DR-IDX > WS-DOCTOR-COUNT.                              
090100                                                                          
090200     WRITE REPORT-FILE-REC FROM WS-SEP-LINE.                              
090300     PERFORM 850-WRITE-TOTALS THRU 850-EXIT.                              
090400 800-EXIT.                                                                
090500     EXIT.                                                                
090600                                                                          
090700*    ONE DOCTOR'S SECTION OF THE REPORT - HEADER, EVERY SLOT              
090800*    WITH ITS SEATED TOKENS, THEN THE WAITING LIST IF ANY.                
090900*    DR-IDX IS SET BY THE PERFORM ... VARYING IN 800-WRITE-REPORT.        
091000 805-WRITE-ONE-DOCTOR.                                                    
091100     WRITE REPORT-FILE-REC FROM WS-SEP-LINE.                              
091200     MOVE DR-NAME(DR-IDX) TO DR-HDR-NAME-O.                               
091300     WRITE REPORT-FILE-REC FROM WS-DR-HDR-LINE.                           
091400     WRITE REPORT-FILE-REC FROM WS-SEP-LINE.                              
091500     PERFORM 810-WRITE-SLOT-LINES THRU 810-EXIT.                          
091600     PERFORM 820-WRITE-WAIT-LIST THRU 820-EXIT.                           
091700 805-EXIT.                                                                
091800     EXIT.                                                                
091900                                                                          
092000*****************************************************************         
092100*  810 - ONE SLOT LINE PER SLOT, THEN ITS TOKEN LINES.  SLOTS    *        
092200*  PRINT IN SET-UP-CARD ORDER, NOT START-TIME ORDER - THE TWO    *        
092300*  HAPPEN TO MATCH IN PRACTICE BECAUSE THE SET-UP FILE IS BUILT  *        
092400*  TIME-ORDERED, BUT THIS PROGRAM DOES NOT ENFORCE IT.           *        
092500*****************************************************************         
092600 810-WRITE-SLOT-LINES.                                                    
092700     MOVE '810-WRITE-SLOT-LINES' TO PARA-NAME.                            
092800     PERFORM 815-WRITE-ONE-SLOT THRU 815-EXIT                             
092900             VARYING SL-IDX FROM 1 BY 1                                   
093000             UNTIL SL-IDX > DR-SLOT-COUNT(DR-IDX).                        
093100 810-EXIT.                                                                
093200     EXIT.                                                                
093300                                                                          
093400*    ONE SLOT LINE - START/END TIME, SEATED COUNT OVER CAPACITY,          
093500*    AND 'FULL' IF THE SLOT IS AT CAPACITY - FOLLOWED BY ITS              
093600*    TOKEN LINES, OR THE SINGLE "(NO TOKENS)" LINE FROM CR-201            
093700*    (89/07/30) IF NOBODY IS SEATED IN IT.                                
093800 815-WRITE-ONE-SLOT.                                                      
093900     MOVE SL-START-TIME(DR-IDX, SL-IDX) TO SLOT-LINE-START-O.             
094000     MOVE SL-END-TIME(DR-IDX, SL-IDX) TO SLOT-LINE-END-O.                 
094100     MOVE SL-TOKEN-COUNT(DR-IDX, SL-IDX) TO SLOT-LINE-OCC-O.              
094200     MOVE SL-CAPACITY(DR-IDX, SL-IDX) TO SLOT-LINE-CAP-O.                 
094300     IF SL-IS-FULL(DR-IDX, SL-IDX)                                        
094400         MOVE 'FULL' TO SLOT-LINE-FULL-O                                  
094500     ELSE                                                                 
094600         MOVE SPACES TO SLOT-LINE-FULL-O                                  
094700     END-IF.                                                              
094800     WRITE REPORT-FILE-REC FROM WS-SLOT-LINE.                             
094900                                                                          
095000     IF SL-TOKEN-COUNT(DR-IDX, SL-IDX) = ZERO                             
095100         WRITE REPORT-FILE-REC FROM WS-NOTOK-LINE                         
095200     ELSE                                                                 
095300         PERFORM 817-WRITE-ONE-TOKEN-LINE THRU 817-EXIT                   
095400                 VARYING TK-IDX FROM 1 BY 1                               
095500                 UNTIL TK-IDX > SL-TOKEN-COUNT(DR-IDX, SL-IDX)            
095600     END-IF.                                                              
095700 815-EXIT.                                                                
095800     EXIT.                                                                
095900                                                                          
096000*    ONE SEATED-TOKEN LINE WITHIN THE CURRENT SLOT - TK-IDX IS            
096100*    SET BY THE PERFORM ... VARYING IN 815-WRITE-ONE-SLOT AND             
096200*    WALKS THE TOKEN SUB-TABLE IN ITS STORED (PRIORITY-THEN-              
096300*    ARRIVAL) ORDER, NOT BOOKING ORDER.                                   
096400 817-WRITE-ONE-TOKEN-LINE.                                                
096500     SET WS-LINE-NBR TO TK-IDX.                                           
096600     MOVE WS-LINE-NBR TO TOKEN-LINE-NBR-O.                                
096700     MOVE TK-ID(DR-IDX, SL-IDX, TK-IDX)                                   
096800          TO TOKEN-LINE-ID-O.                                             
096900     MOVE TK-PATIENT-NAME(DR-IDX, SL-IDX, TK-IDX)                         
097000          TO TOKEN-LINE-PAT-O.                                            
097100     MOVE TK-TYPE-NAME(DR-IDX, SL-IDX, TK-IDX)                            
097200          TO TOKEN-LINE-TYPE-O.                                           
097300     WRITE REPORT-FILE-REC FROM WS-TOKEN-LINE.                            
097400 817-EXIT.                                                                
097500     EXIT.                                                                
097600                                                                          
097700*****************************************************************         
097800*  820 - WAITING LIST, HEAD TO TAIL.  STRICT FIFO SINCE RDHS     *        
097900*  87/01/09 CORRECTION BELOW - THE LIST PRINTS IN THE SAME       *        
098000*  ORDER A FREED SEAT WOULD BE OFFERED TO IT, WAIT-HEAD FIRST.   *        
098100*  NOTHING PRINTS HERE AT ALL IF THE DOCTOR HAS NO ONE WAITING.  *        
098200*****************************************************************         
098300 820-WRITE-WAIT-LIST.                                                     
098400     MOVE '820-WRITE-WAIT-LIST' TO PARA-NAME.                             
098500     IF DR-WAIT-COUNT(DR-IDX) > ZERO                                      
098600         MOVE DR-WAIT-COUNT(DR-IDX) TO WAIT-HDR-CNT-O                     
098700         WRITE REPORT-FILE-REC FROM WS-WAIT-HDR-LINE                      
098800         PERFORM 825-WRITE-ONE-WAIT-LINE THRU 825-EXIT                    
098900                 VARYING WT-IDX FROM 1 BY 1                               
099000                 UNTIL WT-IDX > DR-WAIT-COUNT(DR-IDX)                     
099100     END-IF.                                                              
099200 820-EXIT.                                                                
099300     EXIT.                                                                
099400                                                                          
099500*    ONE WAITING-LIST LINE, SAME WS-TOKEN-LINE GROUP THE SEATED           
099600*    TOKENS USE - A TOKEN DOES NOT CARE WHETHER IT IS SEATED OR           
099700*    WAITING FOR THE REPORT LAYOUT, ONLY FOR WHICH TABLE IT LIVES         
099800*    IN (TK-TABLE VS WT-TABLE).                                           
099900 825-WRITE-ONE-WAIT-LINE.                                                 
100000     SET WS-LINE-NBR TO WT-IDX.                                           
100100     MOVE WS-LINE-NBR TO TOKEN-LINE-NBR-O.                                
100200     MOVE WT-ID(DR-IDX, WT-IDX) TO TOKEN-LINE-ID-O.                       
100300     MOVE WT-PATIENT-NAME(DR-IDX, WT-IDX)                                 
100400          TO TOKEN-LINE-PAT-O.                                            
100500     MOVE WT-TYPE-NAME(DR-IDX, WT-IDX)                                    
100600          TO TOKEN-LINE-TYPE-O.                                           
100700     WRITE REPORT-FILE-REC FROM WS-TOKEN-LINE.                            
100800 825-EXIT.                                                                
100900     EXIT.                                                                
101000                                                                          
101100*****************************************************************         
101200*  850 - CONTROL TOTALS.  SIX LINES, ALWAYS IN THIS ORDER -      *        
101300*  CREATED, CURRENTLY ALLOCATED, CURRENTLY WAITING, CANCELLED,   *        
101400*  NO-SHOWN, IN ERROR.  CR-266 (93/02/17) ADDED THE ERROR LINE   *        
101500*  SO A SHIFT SUPERVISOR COULD SEE AT A GLANCE HOW MANY          *        
101600*  TRANSACTION CARDS WERE REJECTED WITHOUT READING THE WHOLE     *        
101700*  AUDIT TRAIL.                                                  *        
101800*****************************************************************         
101900 850-WRITE-TOTALS.                                                        
102000     MOVE '850-WRITE-TOTALS' TO PARA-NAME.                                
102100*    TOKENS-CREATED COUNTS EVERY TOKEN-ID EVER HANDED OUT BY              
102200*    210-BOOK-TOKEN, WHETHER IT ENDED UP SEATED OR WAITING.               
102300     MOVE 'TOKENS CREATED . . . . . . . . . . . .'                        
102400          TO TOTAL-LABEL-O.                                               
102500     MOVE TOKENS-CREATED TO TOTAL-VALUE-O.                                
102600     WRITE REPORT-FILE-REC FROM WS-TOTAL-LINE.                            
102700                                                                          
102800*    TOKENS-ALLOCATED AND TOKENS-WAITING ARE RUN-WIDE SNAPSHOTS           
102900*    AS OF END OF RUN - THEY RISE AND FALL ALL DAY AS TKNALLOC            
103000*    SEATS, BUMPS AND BACK-FILLS, UNLIKE TOKENS-CREATED WHICH             
103100*    ONLY EVER GOES UP.                                                   
103200     MOVE 'TOKENS CURRENTLY ALLOCATED . . . . . .'                        
103300          TO TOTAL-LABEL-O.                                               
103400     MOVE TOKENS-ALLOCATED TO TOTAL-VALUE-O.                              
103500     WRITE REPORT-FILE-REC FROM WS-TOTAL-LINE.                            
103600                                                                          
103700     MOVE 'TOKENS ON WAITING LISTS. . . . . . . .'                        
103800          TO TOTAL-LABEL-O.                                               
103900     MOVE TOKENS-WAITING TO TOTAL-VALUE-O.                                
104000     WRITE REPORT-FILE-REC FROM WS-TOTAL-LINE.                            
104100                                                                          
104200     MOVE 'CANCELLATIONS PROCESSED . . . . . . .'                         
104300          TO TOTAL-LABEL-O.                                               
104400     MOVE CANCELS-PROCESSED TO TOTAL-VALUE-O.                             
104500     WRITE REPORT-FILE-REC FROM WS-TOTAL-LINE.                            
104600                                                                          
104700     MOVE 'NO-SHOWS PROCESSED . . . . . . . . . .'                        
104800          TO TOTAL-LABEL-O.                                               
104900     MOVE NOSHOWS-PROCESSED TO TOTAL-VALUE-O.                             
105000     WRITE REPORT-FILE-REC FROM WS-TOTAL-LINE.                            
105100                                                                          
105200*    CR-266 - TRANSACTIONS IN ERROR.  THIS IS THE ONLY TOTAL ON           
105300*    THE REPORT THAT DOES NOT TRACE BACK TO A TKNALLOC CALL -             
105400*    IT IS BUMPED DIRECTLY BY THIS PROGRAM'S OWN VALIDATION.              
105500     MOVE 'TRANSACTIONS IN ERROR. . . . . . . . .'                        
105600          TO TOTAL-LABEL-O.                                               
105700     MOVE ERROR-RECS TO TOTAL-VALUE-O.                                    
105800     WRITE REPORT-FILE-REC FROM WS-TOTAL-LINE.                            
105900 850-EXIT.                                                                
106000     EXIT.                                                                
106100                                                                          
106200*    NORMAL END OF JOB - CLOSE ALL THREE FILES AND LOG THE                
106300*    END-OF-JOB MESSAGE THE OPERATOR LOOKS FOR ON THE CONSOLE.            
106400 900-CLEANUP.                                                             
106500     MOVE '900-CLEANUP' TO PARA-NAME.                                     
106600     CLOSE SETUP-FILE, TRANS-FILE, REPORT-FILE.                           
106700     DISPLAY '******** NORMAL END OF JOB OPDDAILY ********'.              
106800 900-EXIT.                                                                
106900     EXIT.                                                                
107000                                                                          
107100*****************************************************************         
107200*  1000 - ABEND - TABLE-SIZING OR SET-UP-FILE INTEGRITY PROBLEM  *        
107300*  ONLY.  TRANSACTION DATA ERRORS NEVER COME THROUGH HERE - SEE  *        
107400*  THE ERROR-TEXT-O/ERROR-RECS HANDLING IN EACH 2XX PARAGRAPH    *        
107500*  FOR THOSE.  ABEND-REASON AND ACTUAL-VAL ARE SET BY THE        *        
107600*  CALLING PARAGRAPH BEFORE THIS IS PERFORMED.  THE DIVIDE BY    *        
107700*  ZERO-VAL AT THE BOTTOM IS DELIBERATE - IT FORCES A SIZE       *        
107800*  ERROR SO THE JOB STEP COMES BACK WITH A NON-ZERO CONDITION    *        
107900*  CODE FOR THE JCL TO CATCH.                                    *        
108000*****************************************************************         
108100 1000-ABEND-RTN.                                                          
108200*    PARA-NAME WAS STAMPED BY THE CALLING PARAGRAPH ON ENTRY -            
108300*    THIS IS HOW THE CONSOLE MESSAGE CAN NAME WHERE THE ABEND             
108400*    CAME FROM WITHOUT A SEPARATE PARAMETER FOR IT.                       
108500     DISPLAY 'PARAGRAPH: ' PARA-NAME UPON CONSOLE.                        
108600     DISPLAY 'REASON:    ' ABEND-REASON UPON CONSOLE.                     
108700     DISPLAY 'VALUE:     ' ACTUAL-VAL UPON CONSOLE.                       
108800     CLOSE SETUP-FILE, TRANS-FILE, REPORT-FILE.                           
108900     DISPLAY '*** ABNORMAL END OF JOB-OPDDAILY ***' UPON CONSOLE.         
109000*    FORCE A SIZE ERROR CONDITION SO THE STEP ABENDS WITH A               
109100*    NON-ZERO CONDITION CODE RATHER THAN A CLEAN RETURN-CODE              
109200*    ZERO THE NEXT STEP WOULD TAKE AS SUCCESS.                            
109300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
109400 1000-EXIT.                                                               
109500     EXIT.                                                                
