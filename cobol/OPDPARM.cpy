000100*****************************************************************         
000200* OPDPARM   -  CALL-LINKAGE PARAMETER BLOCK FOR TKNALLOC         *        
000300*****************************************************************         
000400*    PASSED BY REFERENCE FROM OPDDAILY TO TKNALLOC ALONG WITH    *        
000500*    ONE DR-ENTRY (SEE OPDDOCT).  TKNALLOC CARRIES OUT THE       *        
000600*    BOOK/CANCEL/NO-SHOW/DELAY BUSINESS RULE REQUESTED BY        *        
000700*    TK-OP-CODE AND HANDS BACK A RETURN CODE, THE COUNTER        *        
000800*    DELTAS FOR THE CALLING PROGRAM'S RUN TOTALS, AND A SMALL    *        
000900*    QUEUE OF AUDIT LINES FOR THE STATUS REPORT.                 *        
001000*****************************************************************         
001100*    86/04/21  JS   ORIGINAL PARAMETER BLOCK                     *        
001200*    92/11/06  RDH  ADDED TK-MSG-TABLE FOR AUDIT TRAIL LINES     *        
001300*    98/07/30  KLP  Y2K REVIEW - NO DATE FIELDS IN THIS BLOCK,   *        
001400*                   NO CHANGE REQUIRED                           *        
001500*****************************************************************         
001600 01  TK-PARM-AREA.                                                        
001700     05  TK-OP-CODE                  PIC X(02).                           
001800         88  TK-OP-ALLOCATE              VALUE 'AL'.                      
001900         88  TK-OP-CANCEL                VALUE 'CN'.                      
002000         88  TK-OP-NOSHOW                VALUE 'NS'.                      
002100         88  TK-OP-DELAY                 VALUE 'DL'.                      
002200     05  TK-SLOT-INDEX               PIC 9(02) COMP.                      
002300     05  TK-TARGET-ID                PIC X(04).                           
002400*****************************************************************         
002500*  THE TOKEN BEING BOOKED (TK-OP-ALLOCATE).  UNUSED ON THE       *        
002600*  CANCEL / NO-SHOW / DELAY CALLS.                               *        
002700*****************************************************************         
002800     05  TK-NEW-TOKEN.                                                    
002900         10  TK-NEW-ID                   PIC X(04).                       
003000         10  TK-NEW-PATIENT-NAME         PIC X(15).                       
003100         10  TK-NEW-TYPE-NAME            PIC X(09).                       
003200         10  TK-NEW-PRIORITY             PIC 9(01).                       
003300         10  TK-NEW-CREATED-SEQ          PIC 9(05).                       
003400     05  TK-RETURN-CODE               PIC 9(02) COMP.                     
003500         88  TK-RC-OK                    VALUE 00.                        
003600         88  TK-RC-NOT-FOUND             VALUE 02.                        
003700         88  TK-RC-TABLE-FULL            VALUE 09.                        
003800     05  TK-ALLOC-DELTA               PIC S9(3) COMP.                     
003900     05  TK-WAIT-DELTA                PIC S9(3) COMP.                     
004000     05  FILLER                       PIC X(06).                          
004100*****************************************************************         
004200*  AUDIT LINES BUILT BY TKNALLOC AS IT WORKS - "TOKEN CREATED",  *        
004300*  "BUMPED TO SLOT N", "MOVED TO WAITING LIST", AND SO ON.  THE  *        
004400*  CALLER WRITES EACH ONE TO THE REPORT FILE AFTER THE CALL      *        
004500*  RETURNS.                                                      *        
004600*****************************************************************         
004700     05  TK-MSG-COUNT                 PIC 9(02) COMP.                     
004800     05  TK-MSG-TABLE OCCURS 10 TIMES INDEXED BY MG-IDX.                  
004900         10  TK-MSG-LINE              PIC X(80).                          
005000     05  FILLER                       PIC X(10).                          
