000100*****************************************************************         
000200* OPDABND   -  ABEND DIAGNOSTIC WORK AREA                        *        
000300*****************************************************************         
000400*    USED BY THE 1000-ABEND-RTN IN OPDDAILY WHEN A TABLE-SIZING  *        
000500*    OR FILE-INTEGRITY PROBLEM MAKES IT UNSAFE TO CONTINUE THE   *        
000600*    RUN.  PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO     *        
000700*    THE DUMP SHOWS WHERE PROCESSING WAS WHEN IT GAVE UP.        *        
000800*****************************************************************         
000900*    86/05/02  JS   ORIGINAL ABEND WORK AREA                     *        
001000*    90/02/19  RDH  ADDED EXPECTED-VAL / ACTUAL-VAL FOR          *        
001100*                   OUT-OF-BALANCE TYPE MESSAGES                 *        
001200*****************************************************************         
001300 01  ABEND-REC.                                                           
001400     05  PARA-NAME                   PIC X(30).                           
001500     05  ABEND-REASON                PIC X(40).                           
001600     05  EXPECTED-VAL                PIC X(10).                           
001700     05  ACTUAL-VAL                  PIC X(10).                           
001800     05  FILLER                      PIC X(10).                           
001900 01  ZERO-VAL                        PIC 9(01) VALUE ZERO.                
002000 01  ONE-VAL                         PIC 9(01) VALUE 1.                   
