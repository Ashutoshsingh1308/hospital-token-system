000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  TKNALLOC.                                                   
000400 AUTHOR. R. DONOVAN.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 08/19/88.                                                  
000700 DATE-COMPILED. 08/19/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*    TKNALLOC - OPD TOKEN BOOK / CANCEL / NO-SHOW / DELAY        *        
001100*               BUSINESS-RULE SUBPROGRAM                         *        
001200*                                                                *        
001300*    CALLED ONCE PER TRANSACTION BY OPDDAILY (AND, SINCE 90,     *        
001400*    BY THE ON-LINE BOOKING PROGRAM) TO CARRY OUT ONE OF FOUR    *        
001500*    OPERATIONS AGAINST A SINGLE DOCTOR'S SLOT AND WAITING-LIST  *        
001600*    TABLES:                                                     *        
001700*       AL - BOOK A NEW TOKEN INTO A SLOT, BUMPING A LOWER-      *        
001800*            PRIORITY TOKEN FORWARD IF THE SLOT IS FULL          *        
001900*       CN - CANCEL A BOOKED OR WAITING TOKEN, BACK-FILLING      *        
002000*            THE FREED SEAT FROM THE WAITING LIST                *        
002100*       NS - NO-SHOW A BOOKED TOKEN (WAITING LIST NOT SEARCHED)  *        
002200*       DL - DELAY A SLOT - ITS TOKENS ARE POURED BACK THROUGH   *        
002300*            THE BOOKING LOGIC, SLOT BY SLOT, FROM THIS POINT ON *        
002400*                                                                *        
002500*    THE CASCADE IS WRITTEN AS A STRAIGHT ITERATIVE WALK OF THE  *        
002600*    SLOT TABLE RATHER THAN AS A RECURSIVE CALL - EACH PASS      *        
002700*    EITHER SEATS THE CANDIDATE TOKEN, BUMPS THE LOWEST-PRIORITY *        
002800*    OCCUPANT OF THE SLOT OUT AS THE NEW CANDIDATE AND MOVES ON  *        
002900*    TO THE NEXT SLOT, OR - IF THERE IS NO NEXT SLOT - DROPS THE *        
003000*    CANDIDATE ONTO THE TAIL OF THE WAITING LIST.                *        
003100*****************************************************************         
003200*                        C H A N G E   L O G                     *        
003300*****************************************************************         
003400*    88/08/19  RDH   ORIGINAL PROGRAM, SPLIT OUT OF OPDDAILY     *        
003500*                     100-PROCESS-TRANS SO THE LOGIC COULD BE    *        
003600*                     SHARED WITH THE ON-LINE PROTOTYPE          *        
003700*    88/09/02  RDH   CR-171  INSERT-SORTED NOW BREAKS TIES ON    *        
003800*                     CREATED-SEQ, NOT ON TABLE POSITION         *        
003900*    90/02/19  RDH   ADDED TO ON-LINE BOOKING PROGRAM'S CALL     *        
004000*                     LIST - NO LOGIC CHANGE                     *        
004100*    93/02/17  KLP   CR-266  CANCEL NOW SEARCHES THE WAITING     *        
004200*                     LIST WHEN THE SLOT SEARCH COMES UP EMPTY   *        
004300*    95/11/30  KLP   CR-278  DELAY NO LONGER RE-SORTS SLOTS      *        
004400*                     DOWNSTREAM OF THE DELAYED ONE - ONLY ITS   *        
004500*                     OWN TOKENS ARE REPLAYED                    *        
004600*    97/02/11  KLP   ADDED SL-FULL-SW MAINTENANCE HERE SO        *        
004700*                     OPDDAILY DOES NOT HAVE TO RE-DERIVE IT     *        
004800*    98/07/30  KLP   Y2K REVIEW - NO DATE ARITHMETIC IN THIS     *        
004900*                     PROGRAM, NO CHANGE REQUIRED                *        
005000*    99/01/11  KLP   CR-312  WAITING-LIST-FULL NOW RETURNS       *        
005100*                     TK-RC-TABLE-FULL INSTEAD OF ABENDING       *        
005200*    99/04/22  KLP   CR-319  320-BUMP-LOWEST WAS OVERWRITING THE *        
005300*                     CANDIDATE WITH THE BUMPED OCCUPANT BEFORE  *        
005400*                     THE CANDIDATE WAS SEATED - ADDED WS-VICTIM-*        
005500*                     TOKEN SO NEITHER ONE IS LOST               *        
005600*    99/04/22  KLP   CR-319  700-DELAY-SLOT WAS REPLAYING INTO   *        
005700*                     THE JUST-EMPTIED SLOT INSTEAD OF THE NEXT  *        
005800*                     ONE - A DELAY WAS A NO-OP.  WS-FROM-SLOT IS*        
005900*                     NOW TK-SLOT-INDEX + 1 ON REPLAY            *        
006000*    99/06/08  KLP   CR-320  600/650 WERE ADDING BACK THE WAIT-  *        
006100*                     DELTA THAT 510-WAITLIST-REMOVE-HEAD HAD    *        
006200*                     JUST SUBTRACTED, SO A BACK-FILLED CANCEL   *        
006300*                     OR NO-SHOW NEVER SHOWED ITS WAITLIST DROP  *        
006400*    99/06/08  KLP   CR-320  320-BUMP-LOWEST WAS COMPARING THE   *        
006500*                     COMBINED SORT KEY INSTEAD OF PRIORITY      *        
006600*                     ALONE, SO A TIED PRIORITY WITH A LARGER    *        
006700*                     CREATED-SEQ WAS WRONGLY BUMPED - COMPARE   *        
006800*                     IS NOW ON PRIORITY ONLY PER BOOKING RULES  *        
006900*    99/11/22  KLP   CR-333  PROGRAM REVIEW - NO LOGIC CHANGE,   *        
007000*                     EXPANDED COMMENTARY ON THE SHIFT/SEARCH    *        
007100*                     HELPER PARAGRAPHS AND THE LINKAGE SECTION  *        
007200*                     FOR THE NEXT PROGRAMMER WHO HAS TO MAINTAIN*        
007300*                     THE BUMP/DELAY CASCADE                     *        
007400*****************************************************************         
007500                                                                          
007600*    NO FILE-CONTROL IN THIS PROGRAM - TKNALLOC IS A PURE                 
007700*    BUSINESS-RULE SUBPROGRAM, CALLED WITH THE RECORDS IT WORKS           
007800*    ON ALREADY IN STORAGE.  OPDDAILY AND THE ON-LINE BOOKING             
007900*    PROGRAM OWN THE SETUP/TRANSACTION/REPORT FILES AND THE               
008000*    DOCTOR TABLE THIS PROGRAM IS HANDED A SLICE OF.  C01 IS              
008100*    CARRIED FORWARD FROM THE SHOP STANDARD COPY-PASTE HEADER             
008200*    EVEN THOUGH THIS PROGRAM NEVER WRITES A PRINT LINE.                  
008300 ENVIRONMENT DIVISION.                                                    
008400 CONFIGURATION SECTION.                                                   
008500 SOURCE-COMPUTER. IBM-390.                                                
008600 OBJECT-COMPUTER. IBM-390.                                                
008700 SPECIAL-NAMES.                                                           
008800     C01 IS NEXT-PAGE.                                                    
008900                                                                          
009000 DATA DIVISION.                                                           
009100 WORKING-STORAGE SECTION.                                                 
009200*****************************************************************         
009300*  THE CANDIDATE TOKEN CURRENTLY BEING SEATED OR BUMPED FORWARD  *        
009400*  DURING A BOOK, A DELAY REPLAY, OR A CANCEL/NO-SHOW BACK-FILL  *        
009500*****************************************************************         
009600 01  WS-CANDIDATE-TOKEN.                                                  
009700     05  WS-CAND-ID                  PIC X(04).                           
009800     05  WS-CAND-PATIENT-NAME        PIC X(15).                           
009900     05  WS-CAND-TYPE-NAME           PIC X(09).                           
010000     05  WS-CAND-PRIORITY            PIC 9(01).                           
010100     05  WS-CAND-CREATED-SEQ         PIC 9(05).                           
010200     05  FILLER                      PIC X(06).                           
010300                                                                          
010400 77  WS-CAND-HAS-TOKEN-SW            PIC X(01) VALUE 'N'.                 
010500     88  CANDIDATE-ON-HAND               VALUE 'Y'.                       
010600     88  NO-CANDIDATE                    VALUE 'N'.                       
010700                                                                          
010800*****************************************************************         
010900*  320's HOLDING AREA FOR THE SLOT'S LOWEST-PRIORITY OCCUPANT -  *        
011000*  SET ASIDE WHILE THE ORIGINAL CANDIDATE IS SEATED IN ITS PLACE *        
011100*  SO NEITHER TOKEN IS EVER OVERWRITTEN BEFORE IT IS RECORDED.   *        
011200*****************************************************************         
011300 01  WS-VICTIM-TOKEN.                                                     
011400     05  WS-VICTIM-ID                PIC X(04).                           
011500     05  WS-VICTIM-PATIENT-NAME      PIC X(15).                           
011600     05  WS-VICTIM-TYPE-NAME         PIC X(09).                           
011700     05  WS-VICTIM-PRIORITY          PIC 9(01).                           
011800     05  WS-VICTIM-CREATED-SEQ       PIC 9(05).                           
011900     05  FILLER                      PIC X(06).                           
012000                                                                          
012100*****************************************************************         
012200*  COMBINED SORT KEY - PRIORITY * 100000 + CREATED-SEQ - SO A    *        
012300*  SINGLE NUMERIC COMPARE DOES THE ASCENDING PRIORITY-THEN-      *        
012400*  ARRIVAL ORDERING CALLED FOR BY THE BOOKING RULES.             *        
012500*****************************************************************         
012600 01  WS-SORT-KEY-AREA.                                                    
012700     05  WS-SORT-KEY-NUM              PIC 9(06) COMP.                     
012800 01  WS-SORT-KEY-R REDEFINES WS-SORT-KEY-AREA.                            
012900     05  WS-SORT-KEY-DISPLAY          PIC 9(06).                          
013000 77  WS-CAND-KEY-NUM                  PIC 9(06) COMP.                     
013100 77  WS-SLOT-KEY-NUM                  PIC 9(06) COMP.                     
013200                                                                          
013300*****************************************************************         
013400*  A FLAT, ALPHANUMERIC RE-VIEW OF ONE SLOT'S TOKEN TABLE - USED *        
013500*  BY 700-DELAY-SLOT TO BLANK THE SLOT IN ONE MOVE BEFORE ITS    *        
013600*  TOKENS ARE REPLAYED ONE AT A TIME THROUGH 300-ALLOCATE-TOKEN. *        
013700*****************************************************************         
013800 01  WS-DELAY-HOLD-TABLE.                                                 
013900     05  WS-DELAY-HOLD-ENTRY OCCURS 15 TIMES INDEXED BY DH-IDX.           
014000         10  DH-ID                    PIC X(04).                          
014100         10  DH-PATIENT-NAME          PIC X(15).                          
014200         10  DH-TYPE-NAME             PIC X(09).                          
014300         10  DH-PRIORITY              PIC 9(01).                          
014400         10  DH-CREATED-SEQ           PIC 9(05).                          
014500 01  WS-DELAY-HOLD-FLAT REDEFINES WS-DELAY-HOLD-TABLE                     
014600                              PIC X(510).                                 
014700 77  WS-DELAY-HOLD-COUNT              PIC 9(02) COMP.                     
014800                                                                          
014900*****************************************************************         
015000*  A DIAGNOSTIC ALPHA VIEW OF THE RETURN-CODE/DELTA PORTION OF   *        
015100*  THE PARAMETER BLOCK, FOR USE IN THE ABEND DISPLAY ONLY.       *        
015200*****************************************************************         
015300 01  WS-DIAG-NUMERICS.                                                    
015400     05  WS-DIAG-RETURN-CODE          PIC 9(02) COMP.                     
015500     05  WS-DIAG-ALLOC-DELTA          PIC S9(3) COMP.                     
015600     05  WS-DIAG-WAIT-DELTA           PIC S9(3) COMP.                     
015700 01  WS-DIAG-ALPHA REDEFINES WS-DIAG-NUMERICS                             
015800                          PIC X(08).                                      
015900                                                                          
016000*    900-ABEND-RTN'S DISPLAY FIELDS.  ZERO-VAL/ONE-VAL ARE NOT            
016100*    CONSTANTS IN THE USUAL SENSE - DIVIDE ZERO-VAL INTO ONE-VAL          
016200*    IS HOW THIS PROGRAM FORCES A SYSTEM ABEND WITHOUT A COMPILER         
016300*    OPTION TO TRAP DIVIDE EXCEPTIONS.                                    
016400 01  ABEND-REC.                                                           
016500     05  PARA-NAME                    PIC X(30).                          
016600     05  ABEND-REASON                 PIC X(40).                          
016700     05  EXPECTED-VAL                 PIC X(10).                          
016800     05  ACTUAL-VAL                   PIC X(10).                          
016900     05  FILLER                       PIC X(10).                          
017000 77  ZERO-VAL                         PIC 9(01) VALUE ZERO.               
017100 77  ONE-VAL                          PIC 9(01) VALUE 1.                  
017200                                                                          
017300*    SUBSCRIPTS SHARED ACROSS THE WHOLE CASCADE.  WS-FROM-SLOT/           
017400*    WS-VICTIM-SUB DRIVE THE OUTER SLOT-TO-SLOT WALK IN 300 AND           
017500*    310; WS-INS-SUB/WS-SHIFT-SUB DRIVE THE WITHIN-SLOT INSERT            
017600*    AND SHIFT IN 420-430; WS-DH-SUB DRIVES THE DELAY-HOLD LIFT           
017700*    AND REPLAY LOOPS IN 700.  WS-LOW-SUB IS CARRIED FROM THE             
017800*    ORIGINAL OPDDAILY SPLIT-OUT BUT IS NO LONGER SET OR TESTED           
017900*    ANYWHERE IN THIS PROGRAM.                                            
018000 01  WS-SUBSCRIPTS.                                                       
018100     05  WS-FROM-SLOT                 PIC 9(02) COMP.                     
018200     05  WS-VICTIM-SUB                PIC 9(02) COMP.                     
018300     05  WS-LOW-SUB                   PIC 9(02) COMP.                     
018400     05  WS-INS-SUB                   PIC 9(02) COMP.                     
018500     05  WS-SHIFT-SUB                 PIC 9(02) COMP.                     
018600     05  WS-DH-SUB                    PIC 9(02) COMP.                     
018700                                                                          
018800*    ONE 88-LEVEL CONDITION PER LOOP-TERMINATING FLAG IN THE              
018900*    PROGRAM.  EACH SWITCH IS RESET TO 'N' BY THE PARAGRAPH THAT          
019000*    OWNS IT BEFORE THE LOOP THAT SETS IT IS ENTERED - NONE OF            
019100*    THEM CARRY STATE ACROSS CALLS TO 000-MAINLINE.                       
019200 01  WS-SWITCHES.                                                         
019300     05  WS-PLACED-SW                 PIC X(01) VALUE 'N'.                
019400         88  TOKEN-IS-PLACED              VALUE 'Y'.                      
019500     05  WS-FOUND-TOKEN-SW            PIC X(01) VALUE 'N'.                
019600         88  TOKEN-WAS-FOUND              VALUE 'Y'.                      
019700     05  WS-FOUND-IN-WAIT-SW          PIC X(01) VALUE 'N'.                
019800         88  TOKEN-FOUND-IN-WAIT-LIST     VALUE 'Y'.                      
019900     05  WS-SPOT-FOUND-SW              PIC X(01) VALUE 'N'.               
020000         88  SPOT-IS-FOUND                  VALUE 'Y'.                    
020100                                                                          
020200*****************************************************************         
020300*  LINKAGE SECTION - TWO AREAS PASSED BY THE CALLER ON EVERY     *        
020400*  CALL.  TK-PARM-AREA (COPY OPDPARM) CARRIES THE OPERATION CODE,*        
020500*  THE NEW-TOKEN FIELDS OR CANCEL/NO-SHOW/DELAY TARGET, AND THE  *        
020600*  RETURN-CODE/DELTA/MESSAGE-QUEUE FIELDS THIS PROGRAM FILLS IN. *        
020700*  LK-DOCTOR-ENTRY (COPY OPDDOCT) IS THE ONE DOCTOR TABLE ENTRY  *        
020800*  BEING BOOKED AGAINST - ITS SLOT AND WAITING-LIST SUB-TABLES   *        
020900*  ARE READ AND REWRITTEN IN PLACE BY EVERY PARAGRAPH BELOW.     *        
021000*  NEITHER AREA IS OWNED BY THIS PROGRAM - BOTH COPYBOOKS ARE    *        
021100*  SHARED WITH OPDDAILY SO THE LAYOUTS CANNOT DRIFT APART.       *        
021200*****************************************************************         
021300 LINKAGE SECTION.                                                         
021400 COPY OPDPARM.                                                            
021500                                                                          
021600 01  LK-DOCTOR-ENTRY.                                                     
021700     COPY OPDDOCT.                                                        
021800                                                                          
021900 PROCEDURE DIVISION USING TK-PARM-AREA, LK-DOCTOR-ENTRY.                  
022000 000-MAINLINE.                                                            
022100*    EVERY CALL STARTS WITH A CLEAN PARAMETER AREA - THE CALLER           
022200*    READS TK-ALLOC-DELTA/TK-WAIT-DELTA/TK-MSG-COUNT BACK OUT,            
022300*    NOT ANY STATE LEFT OVER FROM A PRIOR CALL.                           
022400     MOVE ZERO TO TK-ALLOC-DELTA, TK-WAIT-DELTA.                          
022500     MOVE ZERO TO TK-MSG-COUNT.                                           
022600     SET TK-RC-OK TO TRUE.                                                
022700     EVALUATE TRUE                                                        
022800         WHEN TK-OP-ALLOCATE                                              
022900*            BUILD THE CANDIDATE FROM THE NEW-TOKEN FIELDS THE            
023000*            CALLER LOADED INTO TK-PARM-AREA AND HAND IT TO THE           
023100*            CASCADE STARTING AT THE REQUESTED SLOT.                      
023200             MOVE TK-NEW-ID TO WS-CAND-ID                                 
023300             MOVE TK-NEW-PATIENT-NAME TO WS-CAND-PATIENT-NAME             
023400             MOVE TK-NEW-TYPE-NAME TO WS-CAND-TYPE-NAME                   
023500             MOVE TK-NEW-PRIORITY TO WS-CAND-PRIORITY                     
023600             MOVE TK-NEW-CREATED-SEQ TO WS-CAND-CREATED-SEQ               
023700             MOVE 'Y' TO WS-CAND-HAS-TOKEN-SW                             
023800             MOVE TK-SLOT-INDEX TO WS-FROM-SLOT                           
023900             PERFORM 300-ALLOCATE-TOKEN THRU 300-EXIT                     
024000         WHEN TK-OP-CANCEL                                                
024100             PERFORM 600-CANCEL-TOKEN THRU 600-EXIT                       
024200         WHEN TK-OP-NOSHOW                                                
024300             PERFORM 650-NOSHOW-TOKEN THRU 650-EXIT                       
024400         WHEN TK-OP-DELAY                                                 
024500             PERFORM 700-DELAY-SLOT THRU 700-EXIT                         
024600         WHEN OTHER                                                       
024700*            OPDDAILY AND THE ON-LINE BOOKING PROGRAM ONLY EVER           
024800*            SET ONE OF THE FOUR 88-LEVELS ABOVE - REACHING HERE          
024900*            MEANS A CALLING-PROGRAM BUG, NOT BAD TRANSACTION             
025000*            DATA, SO IT ABENDS RATHER THAN RETURNING AN ERROR            
025100*            CODE THE CALLER MIGHT NOT CHECK.                             
025200             MOVE '000-MAINLINE' TO PARA-NAME                             
025300             MOVE 'UNKNOWN OPERATION CODE PASSED TO TKNALLOC'             
025400                  TO ABEND-REASON                                         
025500             MOVE TK-OP-CODE TO ACTUAL-VAL                                
025600             PERFORM 900-ABEND-RTN THRU 900-EXIT                          
025700     END-EVALUATE.                                                        
025800     GOBACK.                                                              
025900 000-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200*****************************************************************         
026300*  300 - SEAT WS-CANDIDATE-TOKEN STARTING AT WS-FROM-SLOT,       *        
026400*  CASCADING FORWARD ONE SLOT AT A TIME UNTIL EITHER A SLOT      *        
026500*  WITH ROOM IS FOUND OR THE SLOT TABLE RUNS OUT, IN WHICH CASE  *        
026600*  THE CANDIDATE GOES TO THE TAIL OF THE WAITING LIST.           *        
026700*****************************************************************         
026800 300-ALLOCATE-TOKEN.                                                      
026900     MOVE 'N' TO WS-PLACED-SW.                                            
027000     MOVE WS-FROM-SLOT TO WS-VICTIM-SUB.                                  
027100*    THE LOOP CONDITION DOES DOUBLE DUTY - IT STOPS AS SOON AS            
027200*    310 SEATS SOMEBODY, AND IT ALSO STOPS WHEN WS-VICTIM-SUB             
027300*    WALKS PAST THE LAST SLOT, WHICH IS HOW A FULL DAY FALLS              
027400*    THROUGH TO THE WAITING LIST BELOW.                                   
027500     PERFORM 310-TRY-ONE-SLOT THRU 310-EXIT                               
027600             UNTIL TOKEN-IS-PLACED                                        
027700             OR WS-VICTIM-SUB > DR-SLOT-COUNT.                            
027800     IF NOT TOKEN-IS-PLACED                                               
027900         PERFORM 500-WAITLIST-ADD THRU 500-EXIT.                          
028000 300-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300*****************************************************************         
028400*  310 - TRY TO SEAT THE CANDIDATE IN SLOT WS-VICTIM-SUB.  IF    *        
028500*  THE SLOT HAS ROOM THE CANDIDATE IS INSERTED AND WE ARE DONE.  *        
028600*  IF THE SLOT IS FULL, THE LOWEST-PRIORITY OCCUPANT (THE ONE    *        
028700*  WITH THE LARGEST SORT KEY) IS BUMPED OUT AS THE NEW           *        
028800*  CANDIDATE AND WE MOVE ON TO THE NEXT SLOT, UNLESS THE         *        
028900*  CANDIDATE ITSELF IS THE LOWEST PRIORITY IN THE SLOT, IN WHICH *        
029000*  CASE IT STAYS THE CANDIDATE AND WE STILL MOVE ON.             *        
029100*****************************************************************         
029200 310-TRY-ONE-SLOT.                                                        
029300     SET SL-IDX TO WS-VICTIM-SUB.                                         
029400     IF SL-TOKEN-COUNT(SL-IDX) < SL-CAPACITY(SL-IDX)                      
029500         PERFORM 400-INSERT-SORTED THRU 400-EXIT                          
029600         MOVE 'Y' TO WS-PLACED-SW                                         
029700     ELSE                                                                 
029800*        320 EITHER BUMPS AN OCCUPANT OUT AS THE NEW CANDIDATE            
029900*        OR LEAVES THE ORIGINAL CANDIDATE UNCHANGED IF IT IS              
030000*        ITSELF THE LOWEST PRIORITY IN THE SLOT - EITHER WAY              
030100*        WE ADVANCE TO THE NEXT SLOT AND TRY AGAIN.                       
030200         PERFORM 320-BUMP-LOWEST THRU 320-EXIT                            
030300         ADD 1 TO WS-VICTIM-SUB                                           
030400     END-IF.                                                              
030500 310-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800*****************************************************************         
030900*  320 - THE SLOT IS FULL.  FIND ITS LOWEST-PRIORITY OCCUPANT    *        
031000*  (LAST IN THE SLOT'S ASCENDING-SORTED TABLE) AND COMPARE       *        
031100*  PRIORITY NUMBERS ALONE - CREATED-SEQ IS A WITHIN-SLOT TIE-    *        
031200*  BREAK ONLY, NEVER PART OF THE BUMP DECISION.  A TIE OR AN     *        
031300*  OCCUPANT WITH THE BETTER PRIORITY LEAVES THE CANDIDATE TO     *        
031400*  MOVE ON UNSEATED; OTHERWISE THE OCCUPANT IS SET ASIDE IN      *        
031500*  WS-VICTIM-TOKEN, THE ORIGINAL CANDIDATE TAKES ITS PLACE IN    *        
031600*  THE SLOT, AND THE SET-ASIDE OCCUPANT BECOMES THE NEW          *        
031700*  CANDIDATE CARRIED FORWARD TO THE NEXT SLOT.                   *        
031800*****************************************************************         
031900 320-BUMP-LOWEST.                                                         
032000*    THE SLOT'S TOKEN TABLE IS KEPT IN ASCENDING SORT-KEY ORDER           
032100*    BY 420-INSERT-THIS-SLOT, SO THE LAST OCCUPIED CELL IS                
032200*    ALWAYS THE WORST PRIORITY/OLDEST-KEY ENTRY IN THE SLOT.              
032300     SET TK-IDX TO SL-TOKEN-COUNT(SL-IDX).                                
032400     IF TK-PRIORITY(SL-IDX, TK-IDX) <= WS-CAND-PRIORITY                   
032500*        OCCUPANT'S PRIORITY IS AS GOOD OR BETTER THAN THE                
032600*        CANDIDATE'S - THE CANDIDATE DOES NOT BELONG HERE.                
032700         CONTINUE                                                         
032800     ELSE                                                                 
032900         MOVE TK-ID(SL-IDX, TK-IDX) TO WS-VICTIM-ID                       
033000         MOVE TK-PATIENT-NAME(SL-IDX, TK-IDX)                             
033100              TO WS-VICTIM-PATIENT-NAME                                   
033200         MOVE TK-TYPE-NAME(SL-IDX, TK-IDX) TO WS-VICTIM-TYPE-NAME         
033300         MOVE TK-PRIORITY(SL-IDX, TK-IDX) TO WS-VICTIM-PRIORITY           
033400         MOVE TK-CREATED-SEQ(SL-IDX, TK-IDX)                              
033500              TO WS-VICTIM-CREATED-SEQ                                    
033600         SUBTRACT 1 FROM SL-TOKEN-COUNT(SL-IDX)                           
033700         MOVE 'N' TO SL-FULL-SW(SL-IDX)                                   
033800         PERFORM 420-INSERT-THIS-SLOT THRU 420-EXIT                       
033900         MOVE WS-VICTIM-ID TO WS-CAND-ID                                  
034000         MOVE WS-VICTIM-PATIENT-NAME TO WS-CAND-PATIENT-NAME              
034100         MOVE WS-VICTIM-TYPE-NAME TO WS-CAND-TYPE-NAME                    
034200         MOVE WS-VICTIM-PRIORITY TO WS-CAND-PRIORITY                      
034300         MOVE WS-VICTIM-CREATED-SEQ TO WS-CAND-CREATED-SEQ                
034400         ADD 1 TO TK-MSG-COUNT                                            
034500         MOVE SPACES TO TK-MSG-LINE(TK-MSG-COUNT)                         
034600         STRING '    TOKEN ' DELIMITED BY SIZE                            
034700                WS-CAND-ID DELIMITED BY SIZE                              
034800                ' BUMPED FORWARD' DELIMITED BY SIZE                       
034900                INTO TK-MSG-LINE(TK-MSG-COUNT)                            
035000     END-IF.                                                              
035100 320-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400*****************************************************************         
035500*  400 - INSERT WS-CANDIDATE-TOKEN INTO SLOT WS-VICTIM-SUB,      *        
035600*  ASCENDING BY PRIORITY THEN BY CREATED-SEQ.  THE SLOT IS       *        
035700*  ASSUMED TO HAVE ROOM - THE CALLER CHECKED SL-TOKEN-COUNT      *        
035800*  AGAINST SL-CAPACITY BEFORE PERFORMING THIS PARAGRAPH.         *        
035900*****************************************************************         
036000 400-INSERT-SORTED.                                                       
036100     SET SL-IDX TO WS-VICTIM-SUB.                                         
036200     PERFORM 420-INSERT-THIS-SLOT THRU 420-EXIT.                          
036300*    ONLY THIS CALLER COUNTS THE INSERT AS A NET NEW SEATED               
036400*    TOKEN - 320-BUMP-LOWEST CALLS 420 DIRECTLY (NOT THROUGH              
036500*    HERE) WHEN IT RE-SEATS THE ORIGINAL CANDIDATE, SINCE THAT            
036600*    IS A REPLACEMENT WITHIN THE SAME SLOT, NOT A NEW SEAT.               
036700     ADD 1 TO TK-ALLOC-DELTA.                                             
036800     ADD 1 TO TK-MSG-COUNT.                                               
036900     MOVE SPACES TO TK-MSG-LINE(TK-MSG-COUNT).                            
037000     STRING '    TOKEN ' DELIMITED BY SIZE                                
037100            WS-CAND-ID DELIMITED BY SIZE                                  
037200            ' SEATED IN SLOT ' DELIMITED BY SIZE                          
037300            INTO TK-MSG-LINE(TK-MSG-COUNT).                               
037400 400-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700*****************************************************************         
037800*  420 - SHARED SHIFT-AND-INSERT LOGIC FOR SL-IDX'S TOKEN TABLE. *        
037900*  SL-IDX IS SET BY THE CALLER (400 OR 320).  DOES NOT TOUCH     *        
038000*  TK-ALLOC-DELTA OR THE AUDIT MESSAGE QUEUE - THAT IS THE       *        
038100*  CALLING PARAGRAPH'S JOB, SINCE THE TWO CALLERS ACCOUNT FOR    *        
038200*  THE INSERTED TOKEN DIFFERENTLY.                               *        
038300*****************************************************************         
038400 420-INSERT-THIS-SLOT.                                                    
038500*    WS-INS-SUB WALKS FORWARD FROM 1 UNTIL IT FINDS AN OCCUPANT           
038600*    WHOSE KEY IS GREATER THAN THE CANDIDATE'S, OR RUNS OFF THE           
038700*    END OF THE OCCUPIED CELLS - EITHER WAY THAT IS WHERE THE             
038800*    CANDIDATE BELONGS.                                                   
038900     COMPUTE WS-CAND-KEY-NUM =                                            
039000             WS-CAND-PRIORITY * 100000 + WS-CAND-CREATED-SEQ.             
039100     MOVE 'N' TO WS-SPOT-FOUND-SW.                                        
039200     MOVE 1 TO WS-INS-SUB.                                                
039300     PERFORM 430-FIND-INSERT-SPOT THRU 430-EXIT                           
039400             UNTIL SPOT-IS-FOUND                                          
039500             OR WS-INS-SUB > SL-TOKEN-COUNT(SL-IDX).                      
039600*    EVERYTHING FROM THE INSERT SPOT TO THE CURRENT LAST                  
039700*    OCCUPIED CELL SLIDES UP ONE CELL TO OPEN THE GAP.                    
039800     SET TK-IDX TO SL-TOKEN-COUNT(SL-IDX).                                
039900     PERFORM 425-SHIFT-ONE-UP THRU 425-EXIT                               
040000             VARYING WS-SHIFT-SUB                                         
040100                 FROM SL-TOKEN-COUNT(SL-IDX) BY -1                        
040200             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
040300     SET TK-IDX TO WS-INS-SUB.                                            
040400     MOVE WS-CAND-ID TO TK-ID(SL-IDX, TK-IDX).                            
040500     MOVE WS-CAND-PATIENT-NAME TO TK-PATIENT-NAME(SL-IDX, TK-IDX).        
040600     MOVE WS-CAND-TYPE-NAME TO TK-TYPE-NAME(SL-IDX, TK-IDX).              
040700     MOVE WS-CAND-PRIORITY TO TK-PRIORITY(SL-IDX, TK-IDX).                
040800     MOVE WS-CAND-CREATED-SEQ TO TK-CREATED-SEQ(SL-IDX, TK-IDX).          
040900     SET TK-IS-ALLOCATED(SL-IDX, TK-IDX) TO TRUE.                         
041000     ADD 1 TO SL-TOKEN-COUNT(SL-IDX).                                     
041100     IF SL-TOKEN-COUNT(SL-IDX) = SL-CAPACITY(SL-IDX)                      
041200         SET SL-IS-FULL(SL-IDX) TO TRUE.                                  
041300 420-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600*    SLIDES ONE OCCUPANT UP ONE CELL TO OPEN THE GAP AT                   
041700*    WS-INS-SUB FOR THE INCOMING CANDIDATE - CALLED BACKWARDS,            
041800*    HIGH SUBSCRIPT FIRST, SO NO OCCUPANT IS OVERWRITTEN BEFORE           
041900*    IT HAS BEEN COPIED UPWARD.                                           
042000 425-SHIFT-ONE-UP.                                                        
042100     SET TK-IDX TO WS-SHIFT-SUB.                                          
042200     MOVE TK-ID(SL-IDX, TK-IDX) TO TK-ID(SL-IDX, TK-IDX + 1).             
042300     MOVE TK-PATIENT-NAME(SL-IDX, TK-IDX)                                 
042400          TO TK-PATIENT-NAME(SL-IDX, TK-IDX + 1).                         
042500     MOVE TK-TYPE-NAME(SL-IDX, TK-IDX)                                    
042600          TO TK-TYPE-NAME(SL-IDX, TK-IDX + 1).                            
042700     MOVE TK-PRIORITY(SL-IDX, TK-IDX)                                     
042800          TO TK-PRIORITY(SL-IDX, TK-IDX + 1).                             
042900     MOVE TK-CREATED-SEQ(SL-IDX, TK-IDX)                                  
043000          TO TK-CREATED-SEQ(SL-IDX, TK-IDX + 1).                          
043100     MOVE TK-ALLOC-FLAG(SL-IDX, TK-IDX)                                   
043200          TO TK-ALLOC-FLAG(SL-IDX, TK-IDX + 1).                           
043300 425-EXIT.                                                                
043400     EXIT.                                                                
043500                                                                          
043600*****************************************************************         
043700*  430 - TEST ONE OCCUPANT.  IF ITS KEY IS NOT GREATER THAN THE  *        
043800*  CANDIDATE'S, THE CANDIDATE GOES AFTER IT - TRY THE NEXT ONE.  *        
043900*  OTHERWISE THE CANDIDATE BELONGS HERE - WS-INS-SUB IS LEFT     *        
044000*  POINTING AT THIS OCCUPANT'S POSITION AND THE SEARCH STOPS.    *        
044100*****************************************************************         
044200 430-FIND-INSERT-SPOT.                                                    
044300     SET TK-IDX TO WS-INS-SUB.                                            
044400     COMPUTE WS-SLOT-KEY-NUM =                                            
044500             TK-PRIORITY(SL-IDX, TK-IDX) * 100000                         
044600             + TK-CREATED-SEQ(SL-IDX, TK-IDX).                            
044700     IF WS-SLOT-KEY-NUM <= WS-CAND-KEY-NUM                                
044800         ADD 1 TO WS-INS-SUB                                              
044900     ELSE                                                                 
045000         SET SPOT-IS-FOUND TO TRUE                                        
045100     END-IF.                                                              
045200 430-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500*****************************************************************         
045600*  500 - DROP WS-CANDIDATE-TOKEN ONTO THE TAIL OF THE DOCTOR'S   *        
045700*  WAITING LIST.  THE WAITING LIST IS STRICT FIFO - IT IS NEVER  *        
045800*  RE-SORTED BY PRIORITY.                                        *        
045900*****************************************************************         
046000 500-WAITLIST-ADD.                                                        
046100*        30 IS THE WAITING-LIST TABLE SIZE IN OPDDOCT - NOT A             
046200*        BUSINESS RULE, JUST THE OCCURS LIMIT ON DR-WAIT-ENTRY.           
046300     IF DR-WAIT-COUNT = 30                                                
046400         MOVE '500-WAITLIST-ADD' TO PARA-NAME                             
046500         SET TK-RC-TABLE-FULL TO TRUE                                     
046600         MOVE SPACES TO TK-MSG-LINE(TK-MSG-COUNT)                         
046700         ADD 1 TO TK-MSG-COUNT                                            
046800         STRING '    WAITING LIST FULL - TOKEN ' DELIMITED BY SIZE        
046900                WS-CAND-ID DELIMITED BY SIZE                              
047000                ' LOST' DELIMITED BY SIZE                                 
047100                INTO TK-MSG-LINE(TK-MSG-COUNT)                            
047200     ELSE                                                                 
047300         ADD 1 TO DR-WAIT-COUNT                                           
047400         SET WT-IDX TO DR-WAIT-COUNT                                      
047500         MOVE WS-CAND-ID TO WT-ID(WT-IDX)                                 
047600         MOVE WS-CAND-PATIENT-NAME TO WT-PATIENT-NAME(WT-IDX)             
047700         MOVE WS-CAND-TYPE-NAME TO WT-TYPE-NAME(WT-IDX)                   
047800         MOVE WS-CAND-PRIORITY TO WT-PRIORITY(WT-IDX)                     
047900         MOVE WS-CAND-CREATED-SEQ TO WT-CREATED-SEQ(WT-IDX)               
048000         ADD 1 TO TK-WAIT-DELTA                                           
048100         ADD 1 TO TK-MSG-COUNT                                            
048200         MOVE SPACES TO TK-MSG-LINE(TK-MSG-COUNT)                         
048300         STRING '    TOKEN ' DELIMITED BY SIZE                            
048400                WS-CAND-ID DELIMITED BY SIZE                              
048500                ' ADDED TO WAITING LIST' DELIMITED BY SIZE                
048600                INTO TK-MSG-LINE(TK-MSG-COUNT)                            
048700     END-IF.                                                              
048800 500-EXIT.                                                                
048900     EXIT.                                                                
049000                                                                          
049100*****************************************************************         
049200*  510 - REMOVE THE HEAD OF THE WAITING LIST (SUBSCRIPT 1) AND   *        
049300*  SHIFT THE REMAINDER UP ONE, PRESERVING FIFO ORDER.  THE       *        
049400*  REMOVED ENTRY IS LEFT IN WS-CANDIDATE-TOKEN.                  *        
049500*****************************************************************         
049600 510-WAITLIST-REMOVE-HEAD.                                                
049700     MOVE WT-ID(1) TO WS-CAND-ID.                                         
049800     MOVE WT-PATIENT-NAME(1) TO WS-CAND-PATIENT-NAME.                     
049900     MOVE WT-TYPE-NAME(1) TO WS-CAND-TYPE-NAME.                           
050000     MOVE WT-PRIORITY(1) TO WS-CAND-PRIORITY.                             
050100     MOVE WT-CREATED-SEQ(1) TO WS-CAND-CREATED-SEQ.                       
050200     PERFORM 515-SHIFT-ONE-DOWN THRU 515-EXIT                             
050300             VARYING WS-SHIFT-SUB FROM 2 BY 1                             
050400             UNTIL WS-SHIFT-SUB > DR-WAIT-COUNT.                          
050500     SUBTRACT 1 FROM DR-WAIT-COUNT.                                       
050600     SUBTRACT 1 FROM TK-WAIT-DELTA.                                       
050700 510-EXIT.                                                                
050800     EXIT.                                                                
050900                                                                          
051000*    PULLS EACH REMAINING WAITER UP ONE POSITION AFTER THE HEAD           
051100*    HAS BEEN REMOVED, KEEPING THE LIST PACKED FROM SUBSCRIPT 1.          
051200 515-SHIFT-ONE-DOWN.                                                      
051300     SET WT-IDX TO WS-SHIFT-SUB.                                          
051400     MOVE WT-ID(WT-IDX) TO WT-ID(WT-IDX - 1).                             
051500     MOVE WT-PATIENT-NAME(WT-IDX)                                         
051600          TO WT-PATIENT-NAME(WT-IDX - 1).                                 
051700     MOVE WT-TYPE-NAME(WT-IDX) TO WT-TYPE-NAME(WT-IDX - 1).               
051800     MOVE WT-PRIORITY(WT-IDX) TO WT-PRIORITY(WT-IDX - 1).                 
051900     MOVE WT-CREATED-SEQ(WT-IDX) TO WT-CREATED-SEQ(WT-IDX - 1).           
052000 515-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300*****************************************************************         
052400*  600 - CANCEL.  SEARCH EVERY SLOT FOR TK-TARGET-ID FIRST; IF   *        
052500*  NOT SEATED, SEARCH THE WAITING LIST.  A SEATED CANCEL BACK-   *        
052600*  FILLS THE FREED SEAT FROM THE HEAD OF THE WAITING LIST.       *        
052700*****************************************************************         
052800 600-CANCEL-TOKEN.                                                        
052900     PERFORM 610-FIND-IN-SLOTS THRU 610-EXIT.                             
053000*    A SEATED TOKEN IS REMOVED AND, IF ANYONE IS WAITING, THE             
053100*    HEAD OF THE WAITING LIST IS IMMEDIATELY RE-OFFERED THE SEAT          
053200*    JUST VACATED - A CANCEL NEVER LEAVES A SLOT ARTIFICIALLY             
053300*    EMPTY WHILE PATIENTS ARE STILL WAITING FOR THAT DOCTOR.              
053400     IF TOKEN-WAS-FOUND                                                   
053500         PERFORM 620-REMOVE-FROM-SLOT THRU 620-EXIT                       
053600         SUBTRACT 1 FROM TK-ALLOC-DELTA                                   
053700         MOVE SPACES TO TK-MSG-LINE(1)                                    
053800         ADD 1 TO TK-MSG-COUNT                                            
053900         STRING '    TOKEN ' DELIMITED BY SIZE                            
054000                TK-TARGET-ID DELIMITED BY SIZE                            
054100                ' CANCELLED' DELIMITED BY SIZE                            
054200                INTO TK-MSG-LINE(TK-MSG-COUNT)                            
054300         IF DR-WAIT-COUNT > ZERO                                          
054400             PERFORM 510-WAITLIST-REMOVE-HEAD THRU 510-EXIT               
054500             MOVE WS-VICTIM-SUB TO WS-FROM-SLOT                           
054600             PERFORM 400-INSERT-SORTED THRU 400-EXIT                      
054700         END-IF                                                           
054800     ELSE                                                                 
054900         PERFORM 630-FIND-IN-WAITLIST THRU 630-EXIT                       
055000         IF TOKEN-FOUND-IN-WAIT-LIST                                      
055100             PERFORM 640-REMOVE-FROM-WAITLIST THRU 640-EXIT               
055200             MOVE SPACES TO TK-MSG-LINE(1)                                
055300             ADD 1 TO TK-MSG-COUNT                                        
055400             STRING '    WAITING TOKEN ' DELIMITED BY SIZE                
055500                    TK-TARGET-ID DELIMITED BY SIZE                        
055600                    ' CANCELLED' DELIMITED BY SIZE                        
055700                    INTO TK-MSG-LINE(TK-MSG-COUNT)                        
055800         ELSE                                                             
055900             SET TK-RC-NOT-FOUND TO TRUE                                  
056000         END-IF                                                           
056100     END-IF.                                                              
056200 600-EXIT.                                                                
056300     EXIT.                                                                
056400                                                                          
056500*****************************************************************         
056600*  610 - LOCATE TK-TARGET-ID AMONG THE SEATED TOKENS.  LEAVES    *        
056700*  SL-IDX/TK-IDX POINTING AT THE MATCH, AND WS-VICTIM-SUB        *        
056800*  HOLDING THE SLOT NUMBER, FOR THE BACK-FILL STEP.              *        
056900*****************************************************************         
057000 610-FIND-IN-SLOTS.                                                       
057100     MOVE 'N' TO WS-FOUND-TOKEN-SW.                                       
057200     PERFORM 615-SEARCH-ONE-SLOT THRU 615-EXIT                            
057300             VARYING SL-IDX FROM 1 BY 1                                   
057400             UNTIL SL-IDX > DR-SLOT-COUNT                                 
057500             OR TOKEN-WAS-FOUND.                                          
057600 610-EXIT.                                                                
057700     EXIT.                                                                
057800                                                                          
057900*    CHECKS EVERY OCCUPIED SEAT IN ONE SLOT FOR THE TARGET ID.            
058000 615-SEARCH-ONE-SLOT.                                                     
058100     PERFORM 617-TEST-ONE-TOKEN THRU 617-EXIT                             
058200             VARYING TK-IDX FROM 1 BY 1                                   
058300             UNTIL TK-IDX > SL-TOKEN-COUNT(SL-IDX)                        
058400             OR TOKEN-WAS-FOUND.                                          
058500 615-EXIT.                                                                
058600     EXIT.                                                                
058700                                                                          
058800*    A MATCH LEAVES SL-IDX/TK-IDX UNCHANGED (THE VARYING LOOPS            
058900*    STOP ON WS-FOUND-TOKEN-SW) SO THE CALLER CAN STILL SEE               
059000*    WHICH SEAT HELD THE TOKEN.                                           
059100 617-TEST-ONE-TOKEN.                                                      
059200     IF TK-ID(SL-IDX, TK-IDX) = TK-TARGET-ID                              
059300         MOVE 'Y' TO WS-FOUND-TOKEN-SW                                    
059400         SET WS-VICTIM-SUB TO SL-IDX                                      
059500     END-IF.                                                              
059600 617-EXIT.                                                                
059700     EXIT.                                                                
059800                                                                          
059900*****************************************************************         
060000*  620 - REMOVE THE TOKEN LOCATED BY 610 FROM SLOT WS-VICTIM-SUB *        
060100*  AND CLOSE THE GAP LEFT BEHIND IT.                             *        
060200*****************************************************************         
060300 620-REMOVE-FROM-SLOT.                                                    
060400     SET SL-IDX TO WS-VICTIM-SUB.                                         
060500     PERFORM 625-SHIFT-ONE-DOWN THRU 625-EXIT                             
060600             VARYING WS-SHIFT-SUB FROM TK-IDX BY 1                        
060700             UNTIL WS-SHIFT-SUB >= SL-TOKEN-COUNT(SL-IDX).                
060800     SUBTRACT 1 FROM SL-TOKEN-COUNT(SL-IDX).                              
060900     MOVE 'N' TO SL-FULL-SW(SL-IDX).                                      
061000 620-EXIT.                                                                
061100     EXIT.                                                                
061200                                                                          
061300*    CLOSES THE GAP LEFT BY THE CANCELLED/NO-SHOW SEAT BY                 
061400*    PULLING EACH LATER OCCUPANT DOWN ONE CELL - FORWARD THIS             
061500*    TIME, LOW SUBSCRIPT FIRST, SINCE WE ARE OVERWRITING THE              
061600*    HOLE RATHER THAN MAKING ONE.                                         
061700 625-SHIFT-ONE-DOWN.                                                      
061800     SET TK-IDX TO WS-SHIFT-SUB.                                          
061900     MOVE TK-ID(SL-IDX, TK-IDX + 1) TO TK-ID(SL-IDX, TK-IDX).             
062000     MOVE TK-PATIENT-NAME(SL-IDX, TK-IDX + 1)                             
062100          TO TK-PATIENT-NAME(SL-IDX, TK-IDX).                             
062200     MOVE TK-TYPE-NAME(SL-IDX, TK-IDX + 1)                                
062300          TO TK-TYPE-NAME(SL-IDX, TK-IDX).                                
062400     MOVE TK-PRIORITY(SL-IDX, TK-IDX + 1)                                 
062500          TO TK-PRIORITY(SL-IDX, TK-IDX).                                 
062600     MOVE TK-CREATED-SEQ(SL-IDX, TK-IDX + 1)                              
062700          TO TK-CREATED-SEQ(SL-IDX, TK-IDX).                              
062800 625-EXIT.                                                                
062900     EXIT.                                                                
063000                                                                          
063100*****************************************************************         
063200*  630 - LOCATE TK-TARGET-ID ON THE WAITING LIST.                *        
063300*****************************************************************         
063400 630-FIND-IN-WAITLIST.                                                    
063500     MOVE 'N' TO WS-FOUND-IN-WAIT-SW.                                     
063600     PERFORM 635-TEST-ONE-WAITER THRU 635-EXIT                            
063700             VARYING WT-IDX FROM 1 BY 1                                   
063800             UNTIL WT-IDX > DR-WAIT-COUNT                                 
063900             OR TOKEN-FOUND-IN-WAIT-LIST.                                 
064000 630-EXIT.                                                                
064100     EXIT.                                                                
064200                                                                          
064300*    SAME IDEA AS 617-TEST-ONE-TOKEN BUT AGAINST THE WAITING              
064400*    LIST ARRAY INSTEAD OF THE PER-SLOT TABLE.                            
064500 635-TEST-ONE-WAITER.                                                     
064600     IF WT-ID(WT-IDX) = TK-TARGET-ID                                      
064700         MOVE 'Y' TO WS-FOUND-IN-WAIT-SW                                  
064800         SET WS-VICTIM-SUB TO WT-IDX                                      
064900     END-IF.                                                              
065000 635-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300*****************************************************************         
065400*  640 - REMOVE THE WAITING-LIST ENTRY LOCATED BY 630, CLOSING   *        
065500*  THE GAP AND PRESERVING FIFO ORDER OF WHAT REMAINS.            *        
065600*****************************************************************         
065700 640-REMOVE-FROM-WAITLIST.                                                
065800     PERFORM 645-SHIFT-ONE-DOWN THRU 645-EXIT                             
065900             VARYING WS-SHIFT-SUB FROM WS-VICTIM-SUB BY 1                 
066000             UNTIL WS-SHIFT-SUB >= DR-WAIT-COUNT.                         
066100     SUBTRACT 1 FROM DR-WAIT-COUNT.                                       
066200 640-EXIT.                                                                
066300     EXIT.                                                                
066400                                                                          
066500*    CLOSES THE GAP IN THE WAITING LIST LEFT BY A CANCELLED               
066600*    WAITER, PRESERVING THE FIFO ORDER OF WHAT REMAINS.                   
066700 645-SHIFT-ONE-DOWN.                                                      
066800     SET WT-IDX TO WS-SHIFT-SUB.                                          
066900     MOVE WT-ID(WT-IDX + 1) TO WT-ID(WT-IDX).                             
067000     MOVE WT-PATIENT-NAME(WT-IDX + 1)                                     
067100          TO WT-PATIENT-NAME(WT-IDX).                                     
067200     MOVE WT-TYPE-NAME(WT-IDX + 1) TO WT-TYPE-NAME(WT-IDX).               
067300     MOVE WT-PRIORITY(WT-IDX + 1) TO WT-PRIORITY(WT-IDX).                 
067400     MOVE WT-CREATED-SEQ(WT-IDX + 1) TO WT-CREATED-SEQ(WT-IDX).           
067500 645-EXIT.                                                                
067600     EXIT.                                                                
067700                                                                          
067800*****************************************************************         
067900*  650 - NO-SHOW.  IDENTICAL TO THE SEATED HALF OF CANCEL, BUT   *        
068000*  THE WAITING LIST IS NEVER SEARCHED - A NO-SHOW TARGET THAT    *        
068100*  IS NOT CURRENTLY SEATED IS A DATA ERROR.                      *        
068200*****************************************************************         
068300 650-NOSHOW-TOKEN.                                                        
068400     PERFORM 610-FIND-IN-SLOTS THRU 610-EXIT.                             
068500*    REUSES THE SAME SLOT SEARCH AND BACK-FILL LOGIC AS A SEATED          
068600*    CANCEL (600) - THE ONLY DIFFERENCE IS THE MESSAGE TEXT AND           
068700*    THAT A MISS HERE IS TREATED AS A DATA ERROR, NOT AS A                
068800*    SIGNAL TO GO LOOK ON THE WAITING LIST.                               
068900     IF NOT TOKEN-WAS-FOUND                                               
069000         SET TK-RC-NOT-FOUND TO TRUE                                      
069100     ELSE                                                                 
069200         PERFORM 620-REMOVE-FROM-SLOT THRU 620-EXIT                       
069300         SUBTRACT 1 FROM TK-ALLOC-DELTA                                   
069400         MOVE SPACES TO TK-MSG-LINE(1)                                    
069500         ADD 1 TO TK-MSG-COUNT                                            
069600         STRING '    TOKEN ' DELIMITED BY SIZE                            
069700                TK-TARGET-ID DELIMITED BY SIZE                            
069800                ' MARKED NO-SHOW' DELIMITED BY SIZE                       
069900                INTO TK-MSG-LINE(TK-MSG-COUNT)                            
070000         IF DR-WAIT-COUNT > ZERO                                          
070100             PERFORM 510-WAITLIST-REMOVE-HEAD THRU 510-EXIT               
070200             MOVE WS-VICTIM-SUB TO WS-FROM-SLOT                           
070300             PERFORM 400-INSERT-SORTED THRU 400-EXIT                      
070400         END-IF                                                           
070500     END-IF.                                                              
070600 650-EXIT.                                                                
070700     EXIT.                                                                
070800                                                                          
070900*****************************************************************         
071000*  700 - DELAY A SLOT.  EVERY TOKEN CURRENTLY SEATED IN SLOT     *        
071100*  TK-SLOT-INDEX IS LIFTED OUT INTO A HOLD AREA, THE SLOT IS     *        
071200*  EMPTIED, AND EACH HELD TOKEN IS REPLAYED THROUGH THE NORMAL   *        
071300*  BOOKING LOGIC STARTING AT THE NEXT SLOT - SO A DELAYED TOKEN  *        
071400*  ALWAYS MOVES ON, EITHER SEATING FARTHER DOWN THE DAY, BUMPING *        
071500*  A LOWER-PRIORITY TOKEN FORWARD, OR GOING TO THE WAITING LIST. *        
071600*****************************************************************         
071700 700-DELAY-SLOT.                                                          
071800*    PHASE ONE - LIFT EVERY TOKEN CURRENTLY IN THE SLOT INTO THE          
071900*    HOLD TABLE BEFORE TOUCHING SL-TOKEN-COUNT.  IF THE SLOT              
072000*    WERE CLEARED FIRST, 710-LIFT-ONE-TOKEN WOULD HAVE NOTHING            
072100*    LEFT TO READ.                                                        
072200     SET SL-IDX TO TK-SLOT-INDEX.                                         
072300     MOVE SL-TOKEN-COUNT(SL-IDX) TO WS-DELAY-HOLD-COUNT.                  
072400     PERFORM 710-LIFT-ONE-TOKEN THRU 710-EXIT                             
072500             VARYING WS-DH-SUB FROM 1 BY 1                                
072600             UNTIL WS-DH-SUB > WS-DELAY-HOLD-COUNT.                       
072700*    PHASE TWO - THE SLOT IS NOW LOGICALLY EMPTY.  TK-ALLOC-DELTA         
072800*    IS ADJUSTED HERE BECAUSE EVERY REPLAYED TOKEN THAT RE-SEATS          
072900*    WILL ADD ITSELF BACK IN THROUGH 400-INSERT-SORTED - WITHOUT          
073000*    THIS SUBTRACT THE NET CHANGE WOULD BE WRONG FOR ANY TOKEN            
073100*    THAT ENDS UP ON THE WAITING LIST INSTEAD OF BACK IN A SLOT.          
073200     MOVE ZERO TO SL-TOKEN-COUNT(SL-IDX).                                 
073300     MOVE 'N' TO SL-FULL-SW(SL-IDX).                                      
073400     SUBTRACT WS-DELAY-HOLD-COUNT FROM TK-ALLOC-DELTA.                    
073500                                                                          
073600     MOVE SPACES TO TK-MSG-LINE(1).                                       
073700     ADD 1 TO TK-MSG-COUNT.                                               
073800     STRING '    SLOT DELAYED - ' DELIMITED BY SIZE                       
073900            WS-DELAY-HOLD-COUNT DELIMITED BY SIZE                         
074000            ' TOKEN(S) REPLAYED' DELIMITED BY SIZE                        
074100            INTO TK-MSG-LINE(TK-MSG-COUNT).                               
074200                                                                          
074300*    PHASE THREE - REPLAY EACH HELD TOKEN, IN ITS ORIGINAL SEAT           
074400*    ORDER, STARTING THE SEARCH ONE SLOT PAST THE DELAYED ONE.            
074500     PERFORM 720-REPLAY-ONE-TOKEN THRU 720-EXIT                           
074600             VARYING WS-DH-SUB FROM 1 BY 1                                
074700             UNTIL WS-DH-SUB > WS-DELAY-HOLD-COUNT.                       
074800 700-EXIT.                                                                
074900     EXIT.                                                                
075000                                                                          
075100*    COPIES ONE SEATED TOKEN OUT OF SLOT SL-IDX AND INTO THE              
075200*    DELAY-HOLD TABLE AT WS-DH-SUB.  THE SLOT ITSELF IS ZEROED            
075300*    OUT IN BULK BACK AT 700 ONCE EVERY OCCUPANT HAS BEEN LIFTED,         
075400*    SO NOTHING HERE TOUCHES SL-TOKEN-COUNT.                              
075500 710-LIFT-ONE-TOKEN.                                                      
075600     SET TK-IDX TO WS-DH-SUB.                                             
075700     MOVE TK-ID(SL-IDX, TK-IDX) TO DH-ID(WS-DH-SUB).                      
075800     MOVE TK-PATIENT-NAME(SL-IDX, TK-IDX)                                 
075900          TO DH-PATIENT-NAME(WS-DH-SUB).                                  
076000     MOVE TK-TYPE-NAME(SL-IDX, TK-IDX)                                    
076100          TO DH-TYPE-NAME(WS-DH-SUB).                                     
076200     MOVE TK-PRIORITY(SL-IDX, TK-IDX)                                     
076300          TO DH-PRIORITY(WS-DH-SUB).                                      
076400     MOVE TK-CREATED-SEQ(SL-IDX, TK-IDX)                                  
076500          TO DH-CREATED-SEQ(WS-DH-SUB).                                   
076600 710-EXIT.                                                                
076700     EXIT.                                                                
076800                                                                          
076900*    FEEDS ONE HELD TOKEN BACK THROUGH 300-ALLOCATE-TOKEN AS IF           
077000*    IT WERE A BRAND-NEW BOOKING REQUEST, STARTING THE SEARCH AT          
077100*    THE SLOT AFTER THE ONE THAT WAS DELAYED.  THE TOKEN KEEPS            
077200*    ITS ORIGINAL PRIORITY AND CREATED-SEQ, SO IT STILL BUMPS OR          
077300*    WAITS EXACTLY AS A FRESH TOKEN OF THAT PRIORITY WOULD.               
077400 720-REPLAY-ONE-TOKEN.                                                    
077500     MOVE DH-ID(WS-DH-SUB) TO WS-CAND-ID.                                 
077600     MOVE DH-PATIENT-NAME(WS-DH-SUB) TO WS-CAND-PATIENT-NAME.             
077700     MOVE DH-TYPE-NAME(WS-DH-SUB) TO WS-CAND-TYPE-NAME.                   
077800     MOVE DH-PRIORITY(WS-DH-SUB) TO WS-CAND-PRIORITY.                     
077900     MOVE DH-CREATED-SEQ(WS-DH-SUB) TO WS-CAND-CREATED-SEQ.               
078000     COMPUTE WS-FROM-SLOT = TK-SLOT-INDEX + 1.                            
078100     PERFORM 300-ALLOCATE-TOKEN THRU 300-EXIT.                            
078200 720-EXIT.                                                                
078300     EXIT.                                                                
078400                                                                          
078500*****************************************************************         
078600*  900 - ABEND - REACHED ONLY ON A CALLING-PROGRAM CONTRACT      *        
078700*  VIOLATION (BAD OPERATION CODE).  NEVER REACHED ON ANY         *        
078800*  COMBINATION OF VALID TRANSACTION DATA.                        *        
078900*****************************************************************         
079000 900-ABEND-RTN.                                                           
079100*    DISPLAYS GO TO THE CONSOLE, NOT THE REPORT FILE - BY THE             
079200*    TIME THIS PARAGRAPH RUNS SOMETHING IS WRONG WITH A CALLING           
079300*    PROGRAM, NOT WITH A DAY'S TRANSACTION DATA, SO THE OPERATOR          
079400*    NEEDS TO SEE IT IMMEDIATELY RATHER THAN AT END OF RUN.               
079500     DISPLAY 'PARAGRAPH: ' PARA-NAME UPON CONSOLE.                        
079600     DISPLAY 'REASON:    ' ABEND-REASON UPON CONSOLE.                     
079700     DISPLAY 'VALUE:     ' ACTUAL-VAL UPON CONSOLE.                       
079800     DISPLAY '*** ABNORMAL END OF PROGRAM TKNALLOC ***'                   
079900             UPON CONSOLE.                                                
080000*    FORCES A DIVIDE-EXCEPTION ABEND SO THE JOB STEP GETS A               
080100*    NON-ZERO CONDITION CODE - THIS SHOP DOES NOT COMPILE WITH            
080200*    A CALLABLE ABEND ROUTINE, SO THIS IS THE HOUSE IDIOM.                
080300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
080400 900-EXIT.                                                                
080500     EXIT.                                                                
